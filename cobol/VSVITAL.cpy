000100******************************************************************
000200* VSVITAL  -  VITAL-SIGN-RECORD  -  ONE PATIENT READING
000300* THIS RECORD ARRIVES FROM THE BEDSIDE MONITOR FEED AS A FLAT,
000400* LINE-SEQUENTIAL FILE.  ONE RECORD PER READING PER PATIENT.
000500* THE FEED IS NOT GUARANTEED TO BE IN ANY ORDER WHEN IT REACHES
000600* US - THE UPSTREAM SORT STEP (JS010 IN THE NIGHTLY STREAM)
000700* PUTS IT INTO PATIENT-ID MAJOR / TIMESTAMP MINOR SEQUENCE
000800* BEFORE VSALRTGN EVER SEES IT.
000900******************************************************************
001000* CHANGE LOG
001100*   09/14/89  JRS  ORIGINAL COPYBOOK - CARDIAC STEP-DOWN PILOT    JRS0914
001200*   03/02/90  JRS  ADDED ECG RECORD-TYPE FOR TELEMETRY UNIT       JRS0302
001300*   11/19/91  DKL  ADDED CALL-BUTTON RECORD-TYPE (REQ 4471)       REQ4471
001400*   06/30/98  MPT  Y2K REVIEW - NO 2-DIGIT YEARS IN THIS RECORD,  MPT0630
001500*                  TIMESTAMP IS EPOCH MILLISECONDS - NO CHANGE    MPT0630
001600*   02/11/03  RHB  RESIZED FILLER FOR FUTURE DEVICE-ID FIELD      RHB0211
001700******************************************************************
001800 01  VITAL-SIGN-RECORD.
001900     05  VS-PATIENT-ID           PIC 9(06).
002000     05  VS-RECORD-TYPE          PIC X(16).
002100****** THE UPSTREAM FEED TRUNCATES "DiastolicPressure" TO 16
002200****** BYTES (DROPS THE TRAILING "e") TO FIT THIS FIELD - DO NOT
002300****** "FIX" THE 88-LEVEL BELOW, THE FEED REALLY SENDS IT SHORT.
002400         88  VS-TYPE-SYSTOLIC        VALUE 'SystolicPressure'.
002500         88  VS-TYPE-DIASTOLIC       VALUE 'DiastolicPressur'.
002600         88  VS-TYPE-SATURATION      VALUE 'Saturation      '.
002700         88  VS-TYPE-ECG             VALUE 'ECG             '.
002800         88  VS-TYPE-CALL-BUTTON     VALUE 'Alert           '.
002900     05  VS-MEASUREMENT-VALUE    PIC S9(05)V9(02).
003000     05  VS-TIMESTAMP            PIC 9(11).
003100     05  FILLER                  PIC X(09).
003200
003300******************************************************************
003400* ALTERNATE VIEW - CALL-BUTTON EVENT STATUS.  ONLY MEANINGFUL
003500* WHEN VS-TYPE-CALL-BUTTON IS TRUE; THE MEASUREMENT-VALUE FIELD
003600* DOUBLES AS A TRIGGERED/RESOLVED SWITCH FOR THAT RECORD TYPE.
003700******************************************************************
003800 01  VS-CALL-BTN-VIEW REDEFINES VITAL-SIGN-RECORD.
003900     05  FILLER                  PIC X(22).
004000     05  VS-CB-STATUS-VALUE      PIC S9(05)V9(02).
004100         88  VS-CB-TRIGGERED         VALUE 1.00.
004200         88  VS-CB-RESOLVED          VALUE 0.00.
004300     05  FILLER                  PIC X(20).
