000100*
000200* THIS PROGRAM IS THE DRIVER FOR THE FIVE-MEMBER VITAL-SIGN ALERT
000300* STREAM - IT IS THE ONLY MEMBER RUN DIRECTLY BY THE JCL; VSBPSTRT,
000400* VSO2STRT, VSECGSTRT, VSCBSTRT AND VSPRIO ARE ALL CALLED
000500* SUBPROGRAMS AND HAVE NO EXECUTE STEP OF THEIR OWN.
000600*
000700 IDENTIFICATION DIVISION.
000800******************************************************************
000900 PROGRAM-ID.  VSALRTGN.
001000 AUTHOR. JON SAYLES.
001100 INSTALLATION. COBOL DEVELOPMENT CENTER.
001200 DATE-WRITTEN. 09/14/89.
001300 DATE-COMPILED. 09/14/89.
001400 SECURITY. NON-CONFIDENTIAL.
001500******************************************************************
001600*REMARKS.
001700*
001800*          THIS PROGRAM SWEEPS THE BEDSIDE-MONITOR VITAL-SIGN
001900*          FEED ONE PATIENT AT A TIME AND EVALUATES THE NINE
002000*          STANDING ALERT RULES AGAINST EACH PATIENT'S TRAILING
002100*          10-MINUTE READING WINDOW.
002200*
002300*          IT MAKES TWO PASSES OVER THE FEED.  THE FIRST PASS
002400*          FINDS THE LATEST TIMESTAMP ON THE FILE - THAT BECOMES
002500*          THIS SWEEP'S EVALUATION "NOW".  THE SECOND PASS
002600*          CONTROL-BREAKS ON PATIENT-ID, BUILDS THE FIVE
002700*          PER-PATIENT READING TABLES, RUNS THE RULES IN FIXED
002800*          ORDER, AND WRITES ONE ALERT RECORD PER FIRED RULE.
002900*
003000*          THE NINE RULES, IN THE FIXED FIRING ORDER USED BY
003100*          300-RUN-RULES BELOW -
003200*
003300*            1  BP SYSTOLIC TREND   (VSBPSTRT)
003400*            2  BP DIASTOLIC TREND  (VSBPSTRT)
003500*            3  O2 LOW SATURATION   (VSO2STRT)
003600*            4  O2 RAPID DROP       (VSO2STRT)
003700*            5  O2 HYPOXEMIA COMBO  (VSO2STRT, NEEDS BP TOO)
003800*            6  BP THRESHOLD        (VSBPSTRT, SYS AND DIA)
003900*            7  CALL-BUTTON         (VSCBSTRT)
004000*            8  ECG ARRHYTHMIA      (VSECGSTRT)
004100*
004200*          RULE 6 COVERS BOTH THE SYSTOLIC AND DIASTOLIC THRESHOLD
004300*          CHECKS, WHICH IS WHY THE LIST ABOVE HAS EIGHT ENTRIES
004400*          FOR NINE RULE-FIRINGS PER PATIENT AT MOST (SEE
004500*          300-RUN-RULES' NINE PERFORM STATEMENTS).
004600*
004700******************************************************************
004800*
004900*          INPUT FILE               -   VITLFEED  (JS010 SORTED,
005000*                                        PATIENT-ID MAJOR /
005100*                                        TIMESTAMP MINOR)
005200*
005300*          OUTPUT FILE PRODUCED     -   ALRTFILE
005400*
005500*          DUMP/SUMMARY FILE        -   SYSOUT
005600*
005700******************************************************************
005800* CHANGE LOG
005900*   09/14/89  JRS  ORIGINAL PROGRAM - BP TREND/THRESHOLD ONLY,    JRS0914
006000*                  SINGLE-PASS, NO SWEEP-NOW CONCEPT YET          JRS0914
006100*   03/02/90  JRS  ADDED O2 SATURATION RULES AND ECG RULE, MOVED  REQ3102
006200*                  TO THE TWO-PASS SWEEP-NOW DESIGN (REQ 3102)    REQ3102
006300*   04/02/90  MP   ADDED HYPOXEMIA COMBINATION RULE - NOW BUILDS  REQ3140
006400*                  THE SYSTOLIC TABLE EVEN WHEN NO BP RULE HAS    REQ3140
006500*                  FIRED, SINCE VSO2STRT NEEDS IT TOO (REQ 3140)  REQ3140
006600*   11/19/91  DKL  ADDED CALL-BUTTON RULE AND REPEAT-FLAG         REQ4471
006700*                  PASS-THROUGH FROM VSPRIO (REQ 4471)            REQ4471
006800*   06/30/98  MPT  Y2K REVIEW - TIMESTAMPS ARE EPOCH MILLISECONDS MPT0630
006900*                  THROUGHOUT, NO 2-DIGIT YEAR FIELDS, NO CHANGE  MPT0630
007000*   02/11/03  RHB  ADDED SYSOUT ALERT-COUNT-BY-PRIORITY FOOTER    REQ6120
007100*                  FOR THE NURSE-STATION SHIFT REPORT (REQ 6120)  REQ6120
007200*   09/22/08  DKL  WINDOW TABLES NOW SLIDE DOWN AND KEEP THE       REQ7360
007300*                  NEWEST READING WHEN A TABLE FILLS MID-SWEEP,    REQ7360
007400*                  INSTEAD OF FREEZING AT THE FIRST N READINGS -   REQ7360
007500*                  TELEMETRY UNIT REPORTED STALE ECG ALERTS ON     REQ7360
007600*                  HIGH-ACUITY BEDS (REQ 7360)                     REQ7360
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER. IBM-390.
008100 OBJECT-COMPUTER. IBM-390.
008200 SPECIAL-NAMES.
008300*    UPSI-0 IS SET ON AT THE JCL EXEC STEP WHEN A DIAGNOSTIC RUN
008400*    IS WANTED - EVERY VS-TRACE-ON DISPLAY IN THIS PROGRAM AND
008500*    ITS FOUR STRATEGY SUBPROGRAMS SHARES THIS SAME SWITCH.
008600     UPSI-0 IS VS-TRACE-SWITCH
008700         ON STATUS IS VS-TRACE-ON
008800         OFF STATUS IS VS-TRACE-OFF.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100*    SYSOUT CARRIES NO FILE STATUS - IT IS A DUMP/REPORT FILE
009200*    ONLY, NOT SOMETHING THIS PROGRAM EVER BRANCHES ON THE OPEN OF.
009300     SELECT SYSOUT
009400     ASSIGN TO UT-S-SYSOUT
009500       ORGANIZATION IS SEQUENTIAL.
009600
009700*    VITLFEED - THE SORTED VITAL-SIGN FEED, READ TWICE (SEE THE
009800*    PROGRAM BANNER'S TWO-PASS EXPLANATION ABOVE).
009900     SELECT VITLFEED
010000     ASSIGN TO UT-S-VITLFD
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS VITLFEED-STATUS.
010300
010400*    ALRTFILE - THIS SWEEP'S OUTPUT, ONE RECORD PER FIRED RULE.
010500     SELECT ALRTFILE
010600     ASSIGN TO UT-S-ALRTFL
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS ALRTFILE-STATUS.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200*    SYSOUT IS A PLAIN 130-BYTE PRINT LINE, WIDE ENOUGH FOR THE
011300*    ABEND-REC LAYOUT IN VSABEND.CPY AS WELL AS THE SHIFT-REPORT
011400*    FOOTER LINES BUILT IN 970-WRITE-FOOTER.
011500 FD  SYSOUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 130 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS SYSOUT-REC.
012100 01  SYSOUT-REC  PIC X(130).
012200
012300****** THIS FILE IS DELIVERED BY THE NIGHTLY MONITORING STREAM'S
012400****** JS010 SORT STEP, PATIENT-ID MAJOR / TIMESTAMP MINOR.
012500****** ONE RECORD PER READING PER PATIENT - FIVE RECORD TYPES.
012600 FD  VITLFEED
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 49 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS VITAL-SIGN-RECORD.
013200     COPY VSVITAL.
013300*    VS-RECORD-TYPE'S FIVE 88-LEVELS (SYSTOLIC/DIASTOLIC/
013400*    SATURATION/ECG/CALL-BUTTON) DRIVE THE EVALUATE IN
013500*    210-BUILD-ONE-RECORD BELOW - EVERY LAYOUT DECISION IN THAT
013600*    PARAGRAPH TRACES BACK TO THIS ONE COPYBOOK.
013700
013800****** ONE RECORD FOR EVERY RULE THAT FIRES DURING THE SWEEP,
013900****** WRITTEN IN THE ORDER THE RULES FIRE FOR EACH PATIENT.
014000 FD  ALRTFILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 160 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS ALERT-RECORD.
014600     COPY VSALERT.
014700*    AL-PATIENT-ID/AL-CONDITION/AL-PRIORITY/AL-TIMESTAMP/
014800*    AL-REPEAT-FLAG ARE ALL SET BY 400-EMIT-ALERT BELOW, THE ONLY
014900*    PLACE IN THIS PROGRAM THAT WRITES ALERT-RECORD.
015000
015100 WORKING-STORAGE SECTION.
015200
015300******************************************************************
015400* THIS IS THE ONLY ONE OF THE SIX PROGRAMS IN THIS STREAM THAT
015500* CARRIES PARA-NAME (SEE VSABEND.CPY) - THE FOUR STRATEGY
015600* SUBPROGRAMS AND VSPRIO ARE ALL SMALL ENOUGH, AND CALLED FROM A
015700* SINGLE POINT EACH, THAT A DUMP DOESN'T NEED A PARAGRAPH TRAIL TO
015800* LOCATE THE FAILURE - THIS DRIVER PROGRAM ABENDS FROM SEVERAL
015900* DIFFERENT PLACES, SO EVERY PARAGRAPH THAT CAN GO TO
016000* 1000-ABEND-RTN STAMPS PARA-NAME FIRST.
016100******************************************************************
016200*
016300* FILE-STATUS-CODES - STANDARD TWO-BYTE STATUS BLOCK FOR EACH
016400* SEQUENTIAL FILE THIS PROGRAM OWNS.  VITLFEED-EOF IS DECLARED
016500* BUT THIS PROGRAM NEVER TESTS IT DIRECTLY - THE READ PARAGRAPHS
016600* (810/900 BELOW) FLIP MORE-DATA-SW ON THE AT END CLAUSE INSTEAD,
016700* SO THE 88-LEVEL IS KEPT FOR PARITY WITH THIS SHOP'S USUAL
016800* FILE-STATUS-CODES LAYOUT RATHER THAN FOR ACTIVE USE HERE.
016900 01  FILE-STATUS-CODES.
017000     05  VITLFEED-STATUS         PIC X(02).
017100         88  VITLFEED-OK             VALUE "00".
017200         88  VITLFEED-EOF            VALUE "10".
017300     05  ALRTFILE-STATUS         PIC X(02).
017400         88  ALRTFILE-OK             VALUE "00".
017500
017600* WS-RUN-DATE IS ACCEPTED FOR THE JOB-START DISPLAY LINE ONLY -
017700* NO DATE ARITHMETIC IS DONE AGAINST IT ANYWHERE IN THIS PROGRAM.
017800* ZERO-VAL/ONE-VAL FEED THE DELIBERATE DIVIDE-BY-ZERO IN
017900* 1000-ABEND-RTN BELOW - THIS SHOP'S STANDARD WAY OF FORCING A
018000* SYSTEM ABEND CODE WHEN THE JOB CANNOT CONTINUE.
018100 77  WS-RUN-DATE                 PIC 9(06).
018200 77  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
018300 77  ONE-VAL                     PIC 9(01) COMP VALUE 1.
018400
018500*
018600* RUNNING COUNTS FOR THE JOB-END DISPLAY AND THE SYSOUT FOOTER
018700* (SEE 970-WRITE-FOOTER).  THE FOUR WS-TALLY-xxx FIELDS ARE
018800* INCREMENTED IN 420-TALLY-PRIORITY, ONE PER ALERT WRITTEN, AND
018900* GIVE THE NURSE STATION A PRIORITY BREAKDOWN FOR THE SHIFT
019000* WITHOUT HAVING TO RE-READ ALRTFILE (REQ 6120).
019100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019200*    RECORDS-READ COUNTS BOTH PASSES COMBINED - IT IS NEVER RESET
019300*    BETWEEN 000-HOUSEKEEPING'S PASS 1 AND PASS 2, SO IT IS A
019400*    RAW READ-COUNT RATHER THAN A PER-PASS FIGURE.
019500     05  RECORDS-READ            PIC 9(09) COMP VALUE ZERO.
019600     05  ALERTS-WRITTEN          PIC 9(09) COMP VALUE ZERO.
019700     05  PATIENTS-SWEPT          PIC 9(07) COMP VALUE ZERO.
019800     05  WS-TALLY-CRITICAL       PIC 9(07) COMP VALUE ZERO.
019900     05  WS-TALLY-HIGH           PIC 9(07) COMP VALUE ZERO.
020000     05  WS-TALLY-MEDIUM         PIC 9(07) COMP VALUE ZERO.
020100     05  WS-TALLY-LOW            PIC 9(07) COMP VALUE ZERO.
020200*    WS-SHIFT-IDX DRIVES THE 217/219/221/223/225-SHIFT-xxx-ONE
020300*    PARAGRAPHS' PERFORM...VARYING - ONE SHARED SUBSCRIPT SERVES
020400*    ALL FIVE TABLES SINCE ONLY ONE TABLE IS EVER SHIFTED AT A TIME.
020500     05  WS-SHIFT-IDX            PIC 9(03) COMP VALUE ZERO.
020600     05  FILLER                  PIC X(04).
020700
020800 01  FLAGS-AND-SWITCHES.
020900*    MORE-DATA-SW DOES DOUBLE DUTY ACROSS BOTH PASSES - PASS 1'S
021000*    810/820 PAIR AND PASS 2'S 900-READ-VITLFEED BOTH SET IT ON
021100*    THE SAME AT END CLAUSE, SINCE THE FEED IS ONLY EVER CLOSED
021200*    AND REOPENED BETWEEN THE TWO PASSES, NEVER READ IN PARALLEL.
021300     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
021400         88  NO-MORE-DATA            VALUE "N".
021500     05  FILLER                  PIC X(01).
021600
021700*
021800* MISC-WS-FLDS - WS-CURRENT-PATIENT/WS-SAVE-PATIENT DRIVE THE
021900* CONTROL-BREAK IN 100-MAINLINE/200-BUILD-WINDOWS.  THE
022000* WS-EMIT-xxx PAIR IS THE HAND-OFF FROM WHICHEVER 3xx-RUN-xxx
022100* PARAGRAPH JUST FIRED TO 400-EMIT-ALERT, SO THAT PARAGRAPH DOESN'T
022200* NEED TO KNOW WHICH OF THE FIVE SUBPROGRAMS' CONDITION-TEXT/
022300* TIMESTAMP FIELDS TO READ.  THE WS-PID-xxx GROUP SUPPORTS
022400* 410-BUILD-PATIENT-ID'S LEFT-JUSTIFY SCAN.
022500 01  MISC-WS-FLDS.
022600     05  WS-CURRENT-PATIENT      PIC 9(06).
022700     05  WS-SAVE-PATIENT         PIC 9(06).
022800     05  WS-EMIT-CONDITION-TEXT  PIC X(120).
022900     05  WS-EMIT-TIMESTAMP       PIC 9(11).
023000     05  WS-PID-EDIT             PIC ZZZZZ9.
023100     05  WS-PID-EDIT-X REDEFINES WS-PID-EDIT PIC X(06).
023200     05  WS-PID-START            PIC 9(02) COMP.
023300     05  WS-PID-LEN              PIC 9(02) COMP.
023400     05  FILLER                  PIC X(04).
023500
023600*
023700* WS-WINDOW-BOUNDS - THE TWO TIMESTAMPS THAT DEFINE "NOW" FOR
023800* THIS SWEEP.  WS-SWEEP-NOW IS FOUND BY PASS 1 (SEE
023900* 810/820-SWEEP-NOW-xxx BELOW); WS-WINDOW-FLOOR IS TEN MINUTES
024000* (600000 MILLISECONDS) EARLIER AND IS THE CUTOFF 210-BUILD-
024100* ONE-RECORD USES TO DECIDE WHICH READINGS ENTER THE WINDOW.
024200 01  WS-WINDOW-BOUNDS.
024300     05  WS-SWEEP-NOW            PIC 9(11).
024400     05  WS-WINDOW-FLOOR         PIC 9(11).
024500
024600******************************************************************
024700* ALTERNATE VIEW - USED ONLY BY THE VS-TRACE-ON DISPLAY, SO WE
024800* CAN DUMP BOTH BOUNDARY TIMESTAMPS IN ONE LINE.
024900******************************************************************
025000 01  WS-WINDOW-BOUNDS-X REDEFINES WS-WINDOW-BOUNDS PIC X(22).
025100
025200******************************************************************
025300* PARAMETER AREAS FOR THE FOUR STRATEGY CALLS AND THE PRIORITY
025400* CALL.  THESE ARE THE CALLER'S OWN COPIES OF THE SHAPES EACH
025500* SUBPROGRAM DECLARES IN ITS OWN LINKAGE SECTION - VSALRTGN AND
025600* THE SUBPROGRAMS AGREE ON THE LAYOUT BUT DO NOT SHARE A COPYBOOK
025700* FOR IT, THE SAME AS THIS SHOP'S CALC-COSTS-REC CONVENTION.
025800******************************************************************
025900*    WS-BP-RULE-SELECT/WS-BP-PRESSURE-TYPE TOGETHER PICK ONE OF
026000*    VSBPSTRT'S FOUR RULES (TREND-SYS, TREND-DIA, THRESH-SYS,
026100*    THRESH-DIA) - SEE THE FOUR 3xx-RUN-BP-xxx PARAGRAPHS BELOW,
026200*    ONE SETTING PER CALL.
026300 01  WS-BP-CONTROL-REC.
026400     05  WS-BP-RULE-SELECT       PIC X(01).
026500         88  WS-BP-RULE-TREND        VALUE 'T'.
026600         88  WS-BP-RULE-THRESHOLD    VALUE 'H'.
026700     05  WS-BP-PRESSURE-TYPE     PIC X(01).
026800         88  WS-BP-TYPE-SYSTOLIC     VALUE 'S'.
026900         88  WS-BP-TYPE-DIASTOLIC    VALUE 'D'.
027000     05  WS-BP-NOW-TIMESTAMP     PIC 9(11).
027100     05  WS-BP-ALERT-FIRED-SW    PIC X(01).
027200         88  WS-BP-ALERT-FIRED       VALUE 'Y'.
027300         88  WS-BP-ALERT-NOT-FIRED   VALUE 'N'.
027400     05  WS-BP-CONDITION-TEXT    PIC X(120).
027500     05  WS-BP-ALERT-TIMESTAMP   PIC 9(11).
027600
027700*    WS-O2-RULE-SELECT PICKS ONE OF VSO2STRT'S THREE RULES PER
027800*    CALL - SEE THE 350/360/370-RUN-O2-xxx PARAGRAPHS BELOW.
027900 01  WS-O2-CONTROL-REC.
028000     05  WS-O2-RULE-SELECT       PIC X(01).
028100         88  WS-O2-RULE-LOW-SAT      VALUE 'L'.
028200         88  WS-O2-RULE-RAPID-DROP   VALUE 'D'.
028300         88  WS-O2-RULE-HYPOXEMIA    VALUE 'X'.
028400     05  WS-O2-NOW-TIMESTAMP     PIC 9(11).
028500     05  WS-O2-ALERT-FIRED-SW    PIC X(01).
028600         88  WS-O2-ALERT-FIRED       VALUE 'Y'.
028700         88  WS-O2-ALERT-NOT-FIRED   VALUE 'N'.
028800     05  WS-O2-CONDITION-TEXT    PIC X(120).
028900     05  WS-O2-ALERT-TIMESTAMP   PIC 9(11).
029000
029100*    NO RULE-SELECT SWITCH HERE OR ON WS-CB-CONTROL-REC BELOW -
029200*    VSECGSTRT AND VSCBSTRT EACH IMPLEMENT ONLY ONE RULE APIECE.
029300 01  WS-ECG-CONTROL-REC.
029400     05  WS-ECG-NOW-TIMESTAMP    PIC 9(11).
029500     05  WS-ECG-ALERT-FIRED-SW   PIC X(01).
029600         88  WS-ECG-ALERT-FIRED      VALUE 'Y'.
029700         88  WS-ECG-ALERT-NOT-FIRED  VALUE 'N'.
029800     05  WS-ECG-CONDITION-TEXT   PIC X(120).
029900     05  WS-ECG-ALERT-TIMESTAMP  PIC 9(11).
030000
030100 01  WS-CB-CONTROL-REC.
030200     05  WS-CB-ALERT-FIRED-SW    PIC X(01).
030300         88  WS-CB-ALERT-FIRED       VALUE 'Y'.
030400         88  WS-CB-ALERT-NOT-FIRED   VALUE 'N'.
030500     05  WS-CB-CONDITION-TEXT    PIC X(120).
030600     05  WS-CB-ALERT-TIMESTAMP   PIC 9(11).
030700
030800*
030900* THE WS-PRIO-xxx GROUP IS VSPRIO'S PARAMETER LIST - UNLIKE THE
031000* FOUR STRATEGY SUBPROGRAMS ABOVE, VSPRIO TAKES NO WINDOW TABLE
031100* AND NO RULE-SELECT SWITCH, JUST THE CONDITION TEXT ONE RULE
031200* JUST BUILT, AND HANDS BACK A PRIORITY, A REPEAT-PAGE FLAG, AND A
031300* READY-TO-DISPLAY TRACE LINE.  SEE 400-EMIT-ALERT BELOW.
031400 01  WS-PRIO-CONDITION-TEXT      PIC X(120).
031500 01  WS-PRIO-PRIORITY-OUT        PIC X(08).
031600     88  WS-PRIO-CRITICAL            VALUE 'CRITICAL'.
031700     88  WS-PRIO-HIGH                VALUE 'HIGH    '.
031800     88  WS-PRIO-MEDIUM              VALUE 'MEDIUM  '.
031900     88  WS-PRIO-LOW                 VALUE 'LOW     '.
032000 01  WS-PRIO-REPEAT-FLAG         PIC X(01).
032100     88  WS-PRIO-REPEAT-ELIGIBLE     VALUE 'Y'.
032200*    WS-PRIO-DISPLAY-LINE IS ONLY EVER READ WHEN VS-TRACE-ON -
032300*    VSPRIO BUILDS IT ON EVERY CALL REGARDLESS, SINCE THE
032400*    SUBPROGRAM HAS NO WAY TO KNOW WHETHER THIS CALLER IS TRACING.
032500 01  WS-PRIO-DISPLAY-LINE        PIC X(144).
032600
032700******************************************************************
032800* THE FIVE PER-PATIENT READING TABLES.  BUILT FRESH FOR EACH
032900* PATIENT BY 200-BUILD-WINDOWS, ALREADY FILTERED TO THE TRAILING
033000* 10-MINUTE WINDOW AND IN ASCENDING TIMESTAMP ORDER (THE INPUT
033100* FEED ARRIVES SORTED, SO FILTERING BY TYPE PRESERVES THE ORDER).
033200* THE SYSTOLIC TABLE IS SHARED BETWEEN VSBPSTRT (RULES 1/2) AND
033300* VSO2STRT'S HYPOXEMIA CHECK (RULE 5).
033400*
033500* CAP SIZES WERE PICKED AGAINST A 1-READING-PER-MINUTE PER-TYPE
033600* FLOOR RATE EXCEPT FOR ECG, WHICH IS SAMPLED FAR MORE OFTEN -
033700* SYSTOLIC/DIASTOLIC/SATURATION 50, CALL-BUTTON 20, ECG 200 (SEE
033800* THE 09/22/08 CHANGE-LOG ENTRY, REQ 7360, AND THE DESIGN NOTE
033900* FILED WITH THAT REQUEST FOR THE VOLUME ASSUMPTION).  ONCE FULL,
034000* THE 21x-ADD-xxx-ENTRY PARAGRAPH BELOW SLIDES THE WHOLE TABLE
034100* DOWN ONE SLOT BEFORE STORING THE NEW READING, SO THE OLDEST
034200* REPLACES ITSELF AND ENTRY WS-xxx-WINDOW-COUNT IS ALWAYS THE
034300* MOST RECENT READING IN THE WINDOW - NEVER THE OLDEST.
034400******************************************************************
034500 01  WS-SYS-WINDOW-AREA.
034600     05  WS-SYS-WINDOW-COUNT     PIC 9(03) COMP VALUE ZERO.
034700     05  WS-SYS-WINDOW-ENTRY OCCURS 50 TIMES.
034800         10  WS-SYS-ENTRY-VALUE      PIC S9(05)V9(02).
034900         10  WS-SYS-ENTRY-TIME       PIC 9(11).
035000         10  FILLER                  PIC X(02).
035100
035200 01  WS-DIA-WINDOW-AREA.
035300     05  WS-DIA-WINDOW-COUNT     PIC 9(03) COMP VALUE ZERO.
035400     05  WS-DIA-WINDOW-ENTRY OCCURS 50 TIMES.
035500         10  WS-DIA-ENTRY-VALUE      PIC S9(05)V9(02).
035600         10  WS-DIA-ENTRY-TIME       PIC 9(11).
035700         10  FILLER                  PIC X(02).
035800
035900 01  WS-SAT-WINDOW-AREA.
036000     05  WS-SAT-WINDOW-COUNT     PIC 9(03) COMP VALUE ZERO.
036100     05  WS-SAT-WINDOW-ENTRY OCCURS 50 TIMES.
036200         10  WS-SAT-ENTRY-VALUE      PIC S9(05)V9(02).
036300         10  WS-SAT-ENTRY-TIME       PIC 9(11).
036400         10  FILLER                  PIC X(02).
036500
036600 01  WS-ECG-WINDOW-AREA.
036700     05  WS-ECG-WINDOW-COUNT     PIC 9(03) COMP VALUE ZERO.
036800     05  WS-ECG-WINDOW-ENTRY OCCURS 200 TIMES.
036900         10  WS-ECG-ENTRY-VALUE      PIC S9(05)V9(02).
037000         10  WS-ECG-ENTRY-TIME       PIC 9(11).
037100         10  FILLER                  PIC X(02).
037200
037300 01  WS-CB-WINDOW-AREA.
037400     05  WS-CB-WINDOW-COUNT      PIC 9(03) COMP VALUE ZERO.
037500     05  WS-CB-WINDOW-ENTRY OCCURS 20 TIMES.
037600         10  WS-CB-ENTRY-VALUE       PIC S9(05)V9(02).
037700         10  WS-CB-ENTRY-TIME        PIC 9(11).
037800         10  FILLER                  PIC X(02).
037900
038000*    VSABEND SUPPLIES PARA-NAME, ABEND-REASON, ACTUAL-VAL AND THE
038100*    ABEND-REC PRINT LINE - THIS SHOP'S STANDARD ABEND-TRACE
038200*    COPYBOOK, THE SAME ONE THE FOUR STRATEGY SUBPROGRAMS DO NOT
038300*    CARRY SINCE THEY GOBACK ON ERROR RATHER THAN ABEND DIRECTLY.
038400     COPY VSABEND.
038500
038600 PROCEDURE DIVISION.
038700*    THE WHOLE JOB IN FOUR LINES - SET UP (PASS 1), SWEEP EVERY
038800*    PATIENT (PASS 2, ONE ITERATION PER CONTROL BREAK), TEAR DOWN,
038900*    RETURN A CLEAN CONDITION CODE.  RETURN-CODE IS FORCED TO
039000*    ZERO HERE RATHER THAN LEFT TO WHATEVER GOBACK DEFAULTS TO -
039100*    THIS SHOP'S JCL CHECKS IT EXPLICITLY ON EVERY STEP.
039200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039300     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-DATA.
039400     PERFORM 999-CLEANUP THRU 999-EXIT.
039500     MOVE +0 TO RETURN-CODE.
039600     GOBACK.
039700
039800******************************************************************
039900* PASS 1 SETS UP THE SWEEP - OPENS THE FEED, SCANS IT END TO END
040000* FOR THE LATEST TIMESTAMP ON FILE (THIS SWEEP'S "NOW"), CLOSES
040100* IT, THEN REOPENS THE FEED FOR PASS 2 ALONGSIDE THE OUTPUT
040200* FILES AND PRIMES THE CONTROL-BREAK READ.
040300******************************************************************
040400 000-HOUSEKEEPING.
040500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
040600     DISPLAY "******** BEGIN JOB VSALRTGN ********".
040700     ACCEPT WS-RUN-DATE FROM DATE.
040800     MOVE ZERO TO WS-SWEEP-NOW.
040900
041000*    OPEN VITLFEED A FIRST TIME JUST FOR THE SWEEP-NOW SCAN BELOW -
041100*    IT IS CLOSED AND REOPENED AT 800-OPEN-FILES ONCE "NOW" IS
041200*    KNOWN, SO PASS 2 ALWAYS STARTS FROM THE TOP OF THE FEED.
041300     OPEN INPUT VITLFEED.
041400     IF NOT VITLFEED-OK
041500         MOVE "VITLFEED OPEN FAILED - PASS 1" TO ABEND-REASON
041600         MOVE VITLFEED-STATUS TO ACTUAL-VAL
041700         GO TO 1000-ABEND-RTN.
041800
041900*    PASS 1 - READ EVERY RECORD ON THE FEED ONCE, KEEPING ONLY THE
042000*    HIGHEST TIMESTAMP SEEN.  THE FEED IS SORTED PATIENT-ID MAJOR/
042100*    TIMESTAMP MINOR, NOT TIMESTAMP MAJOR, SO THE LATEST TIMESTAMP
042200*    CANNOT BE FOUND BY JUST READING THE LAST RECORD - EVERY RECORD
042300*    MUST BE COMPARED.
042400     PERFORM 810-SWEEP-NOW-READ THRU 810-EXIT.
042500     PERFORM 820-SWEEP-NOW-SCAN THRU 820-EXIT UNTIL NO-MORE-DATA.
042600     CLOSE VITLFEED.
042700
042800*    A FILE WITH NO RECORDS AT ALL LEAVES WS-SWEEP-NOW AT THE ZERO
042900*    IT WAS INITIALIZED TO ABOVE - TREAT THAT AS A FATAL SETUP
043000*    ERROR RATHER THAN SILENTLY SWEEPING NOTHING.
043100     IF WS-SWEEP-NOW = ZERO
043200         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
043300         GO TO 1000-ABEND-RTN.
043400
043500*    THE WINDOW FLOOR IS TEN MINUTES (600000 MILLISECONDS) BEHIND
043600*    THIS SWEEP'S NOW - EVERY STRATEGY SUBPROGRAM'S "TRAILING
043700*    10-MINUTE WINDOW" TRACES BACK TO THIS ONE COMPUTE.
043800     COMPUTE WS-WINDOW-FLOOR = WS-SWEEP-NOW - 600000.
043900     IF VS-TRACE-ON
044000         DISPLAY "VSALRTGN SWEEP-NOW/FLOOR=" WS-WINDOW-BOUNDS-X.
044100
044200*    MORE-DATA-SW IS RESET TO "Y" HERE SINCE PASS 1'S SWEEP-NOW
044300*    SCAN JUST DROVE IT TO "N" AT END OF FILE - PASS 2 STARTS
044400*    WITH A CLEAN SLATE.
044500     MOVE "Y" TO MORE-DATA-SW.
044600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
044700     PERFORM 900-READ-VITLFEED THRU 900-EXIT.
044800     IF NO-MORE-DATA
044900         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
045000         GO TO 1000-ABEND-RTN.
045100*    PRIME THE CONTROL-BREAK KEY WITH THE FIRST RECORD'S PATIENT-ID
045200*    SO 100-MAINLINE'S FIRST ITERATION HAS SOMETHING TO COMPARE
045300*    AGAINST.
045400     MOVE VS-PATIENT-ID TO WS-CURRENT-PATIENT.
045500 000-EXIT.
045600     EXIT.
045700
045800*    PASS 1'S READ PARAGRAPH - IDENTICAL SHAPE TO PASS 2'S
045900*    900-READ-VITLFEED, KEPT AS ITS OWN PARAGRAPH RATHER THAN
046000*    SHARED SINCE THE TWO PASSES OPEN/CLOSE THE FILE SEPARATELY.
046100 810-SWEEP-NOW-READ.
046200     READ VITLFEED
046300         AT END MOVE "N" TO MORE-DATA-SW.
046400     IF NOT NO-MORE-DATA
046500         ADD 1 TO RECORDS-READ.
046600 810-EXIT.
046700     EXIT.
046800
046900 820-SWEEP-NOW-SCAN.
047000*    KEEP THE RUNNING MAXIMUM ONLY - NO NEED TO REMEMBER WHICH
047100*    RECORD IT CAME FROM, ONLY THE VALUE ITSELF.
047200     IF VS-TIMESTAMP > WS-SWEEP-NOW
047300         MOVE VS-TIMESTAMP TO WS-SWEEP-NOW.
047400     PERFORM 810-SWEEP-NOW-READ THRU 810-EXIT.
047500 820-EXIT.
047600     EXIT.
047700
047800******************************************************************
047900* PASS 2 - ONE PATIENT PER ITERATION.  BUILD THAT PATIENT'S FIVE
048000* READING TABLES, RUN THE NINE RULES AGAINST THEM, THEN MOVE ON.
048100******************************************************************
048200 100-MAINLINE.
048300     MOVE "100-MAINLINE" TO PARA-NAME.
048400*    WS-SAVE-PATIENT PINS DOWN WHICH PATIENT THIS ITERATION IS
048500*    WORKING ON - 200-BUILD-WINDOWS COMPARES EVERY INCOMING RECORD
048600*    AGAINST IT TO DETECT THE CONTROL BREAK TO THE NEXT PATIENT.
048700     MOVE WS-CURRENT-PATIENT TO WS-SAVE-PATIENT.
048800     PERFORM 200-BUILD-WINDOWS THRU 200-EXIT.
048900     PERFORM 300-RUN-RULES THRU 300-EXIT.
049000     ADD 1 TO PATIENTS-SWEPT.
049100*    IF THE FEED RAN OUT WHILE BUILDING THIS PATIENT'S WINDOWS,
049200*    THERE IS NO NEXT VS-PATIENT-ID TO CAPTURE - THE OUTER PERFORM
049300*    UNTIL NO-MORE-DATA IN THE PROCEDURE DIVISION HEADER ENDS THE
049400*    SWEEP ON THE NEXT TEST.
049500     IF NOT NO-MORE-DATA
049600         MOVE VS-PATIENT-ID TO WS-CURRENT-PATIENT.
049700 100-EXIT.
049800     EXIT.
049900
050000******************************************************************
050100* ACCUMULATES EVERY READING FOR WS-SAVE-PATIENT INTO ITS
050200* RECORD-TYPE TABLE UNTIL THE PATIENT-ID CHANGES OR THE FEED
050300* RUNS OUT.  ONLY READINGS AT OR AFTER WS-WINDOW-FLOOR ARE KEPT.
050400******************************************************************
050500 200-BUILD-WINDOWS.
050600     MOVE "200-BUILD-WINDOWS" TO PARA-NAME.
050700*    ALL FIVE TABLES ARE CLEARED HERE, NOT JUST THE ONES THIS
050800*    PATIENT HAPPENS TO HAVE READINGS FOR - A PATIENT WITH NO ECG
050900*    RECORDS THIS SWEEP MUST NOT SEE LAST PATIENT'S LEFTOVER ECG
051000*    ENTRIES.
051100     MOVE ZERO TO WS-SYS-WINDOW-COUNT WS-DIA-WINDOW-COUNT
051200                  WS-SAT-WINDOW-COUNT WS-ECG-WINDOW-COUNT
051300                  WS-CB-WINDOW-COUNT.
051400     PERFORM 210-BUILD-ONE-RECORD THRU 210-EXIT
051500             UNTIL VS-PATIENT-ID NOT = WS-SAVE-PATIENT
051600                OR NO-MORE-DATA.
051700 200-EXIT.
051800     EXIT.
051900
052000 210-BUILD-ONE-RECORD.
052100*    READINGS OLDER THAN THE WINDOW FLOOR ARE SIMPLY SKIPPED - NOT
052200*    AN ERROR, JUST OUTSIDE THIS SWEEP'S 10-MINUTE LOOKBACK.  THE
052300*    RECORD IS STILL READ PAST BELOW EITHER WAY.
052400     IF VS-TIMESTAMP NOT < WS-WINDOW-FLOOR
052500*        ONE EVALUATE PER RECORD TYPE - VS-RECORD-TYPE'S FIVE
052600*        88-LEVELS ARE MUTUALLY EXCLUSIVE (SEE VSVITAL), SO EXACTLY
052700*        ONE OF THE FIVE ADD-ENTRY PARAGRAPHS RUNS PER RECORD.
052800         EVALUATE TRUE
052900             WHEN VS-TYPE-SYSTOLIC
053000                 PERFORM 211-ADD-SYS-ENTRY THRU 211-EXIT
053100             WHEN VS-TYPE-DIASTOLIC
053200                 PERFORM 212-ADD-DIA-ENTRY THRU 212-EXIT
053300             WHEN VS-TYPE-SATURATION
053400                 PERFORM 213-ADD-SAT-ENTRY THRU 213-EXIT
053500             WHEN VS-TYPE-ECG
053600                 PERFORM 214-ADD-ECG-ENTRY THRU 214-EXIT
053700             WHEN VS-TYPE-CALL-BUTTON
053800                 PERFORM 215-ADD-CB-ENTRY THRU 215-EXIT
053900         END-EVALUATE.
054000     PERFORM 900-READ-VITLFEED THRU 900-EXIT.
054100 210-EXIT.
054200     EXIT.
054300
054400*    ONE ADD-ENTRY PARAGRAPH PER RECORD TYPE - EACH APPENDS TO ITS
054500*    OWN TABLE WHEN ROOM REMAINS, OR SHIFTS THE TABLE DOWN FIRST
054600*    WHEN THE CAP HAS BEEN REACHED (SEE THE WINDOW-TABLE BANNER
054700*    UP IN WORKING-STORAGE FOR THE FULL RATIONALE).
054800 211-ADD-SYS-ENTRY.
054900     IF WS-SYS-WINDOW-COUNT < 50
055000         ADD 1 TO WS-SYS-WINDOW-COUNT
055100     ELSE
055200         PERFORM 216-SHIFT-SYS-TABLE THRU 216-EXIT
055300     END-IF
055400     MOVE VS-MEASUREMENT-VALUE
055500             TO WS-SYS-ENTRY-VALUE(WS-SYS-WINDOW-COUNT)
055600     MOVE VS-TIMESTAMP
055700             TO WS-SYS-ENTRY-TIME(WS-SYS-WINDOW-COUNT).
055800 211-EXIT.
055900     EXIT.
056000
056100* WHEN THE TABLE IS ALREADY AT ITS 50-ENTRY CAP, DROP THE OLDEST
056200* (LOWEST-SUBSCRIPTED) READING AND SLIDE EVERYTHING ELSE DOWN ONE
056300* SLOT SO THE NEW READING CAN STILL GO ON THE TOP - OTHERWISE A
056400* PATIENT WITH A HIGH SAMPLING RATE WOULD FREEZE THE TABLE AT ITS
056500* FIRST 50 READINGS AND THE RULES WOULD NEVER SEE ANYTHING NEWER.
056600 216-SHIFT-SYS-TABLE.
056700     PERFORM 217-SHIFT-SYS-ONE THRU 217-EXIT
056800             VARYING WS-SHIFT-IDX FROM 1 BY 1
056900             UNTIL WS-SHIFT-IDX > 49.
057000 216-EXIT.
057100     EXIT.
057200
057300 217-SHIFT-SYS-ONE.
057400     MOVE WS-SYS-ENTRY-VALUE(WS-SHIFT-IDX + 1)
057500                         TO WS-SYS-ENTRY-VALUE(WS-SHIFT-IDX).
057600     MOVE WS-SYS-ENTRY-TIME(WS-SHIFT-IDX + 1)
057700                         TO WS-SYS-ENTRY-TIME(WS-SHIFT-IDX).
057800 217-EXIT.
057900     EXIT.
058000
058100*    SAME ADD-ENTRY PATTERN AS 211 ABOVE, DIASTOLIC TABLE.
058200 212-ADD-DIA-ENTRY.
058300     IF WS-DIA-WINDOW-COUNT < 50
058400         ADD 1 TO WS-DIA-WINDOW-COUNT
058500     ELSE
058600         PERFORM 218-SHIFT-DIA-TABLE THRU 218-EXIT
058700     END-IF
058800     MOVE VS-MEASUREMENT-VALUE
058900             TO WS-DIA-ENTRY-VALUE(WS-DIA-WINDOW-COUNT)
059000     MOVE VS-TIMESTAMP
059100             TO WS-DIA-ENTRY-TIME(WS-DIA-WINDOW-COUNT).
059200 212-EXIT.
059300     EXIT.
059400
059500* SAME SHIFT-THE-TABLE-DOWN LOGIC AS 216/217, FOR THE DIASTOLIC
059600* TABLE.
059700 218-SHIFT-DIA-TABLE.
059800     PERFORM 219-SHIFT-DIA-ONE THRU 219-EXIT
059900             VARYING WS-SHIFT-IDX FROM 1 BY 1
060000             UNTIL WS-SHIFT-IDX > 49.
060100 218-EXIT.
060200     EXIT.
060300
060400 219-SHIFT-DIA-ONE.
060500     MOVE WS-DIA-ENTRY-VALUE(WS-SHIFT-IDX + 1)
060600                         TO WS-DIA-ENTRY-VALUE(WS-SHIFT-IDX).
060700     MOVE WS-DIA-ENTRY-TIME(WS-SHIFT-IDX + 1)
060800                         TO WS-DIA-ENTRY-TIME(WS-SHIFT-IDX).
060900 219-EXIT.
061000     EXIT.
061100
061200*    SAME ADD-ENTRY PATTERN AS 211 ABOVE, SATURATION TABLE.
061300 213-ADD-SAT-ENTRY.
061400     IF WS-SAT-WINDOW-COUNT < 50
061500         ADD 1 TO WS-SAT-WINDOW-COUNT
061600     ELSE
061700         PERFORM 220-SHIFT-SAT-TABLE THRU 220-EXIT
061800     END-IF
061900     MOVE VS-MEASUREMENT-VALUE
062000             TO WS-SAT-ENTRY-VALUE(WS-SAT-WINDOW-COUNT)
062100     MOVE VS-TIMESTAMP
062200             TO WS-SAT-ENTRY-TIME(WS-SAT-WINDOW-COUNT).
062300 213-EXIT.
062400     EXIT.
062500
062600* SAME SHIFT-THE-TABLE-DOWN LOGIC AS 216/217, FOR THE SATURATION
062700* TABLE.
062800 220-SHIFT-SAT-TABLE.
062900     PERFORM 221-SHIFT-SAT-ONE THRU 221-EXIT
063000             VARYING WS-SHIFT-IDX FROM 1 BY 1
063100             UNTIL WS-SHIFT-IDX > 49.
063200 220-EXIT.
063300     EXIT.
063400
063500 221-SHIFT-SAT-ONE.
063600     MOVE WS-SAT-ENTRY-VALUE(WS-SHIFT-IDX + 1)
063700                         TO WS-SAT-ENTRY-VALUE(WS-SHIFT-IDX).
063800     MOVE WS-SAT-ENTRY-TIME(WS-SHIFT-IDX + 1)
063900                         TO WS-SAT-ENTRY-TIME(WS-SHIFT-IDX).
064000 221-EXIT.
064100     EXIT.
064200
064300*    SAME ADD-ENTRY PATTERN AS 211 ABOVE, ECG TABLE - CAPPED AT 200
064400*    INSTEAD OF 50 SINCE ECG IS SAMPLED MUCH MORE OFTEN.
064500 214-ADD-ECG-ENTRY.
064600     IF WS-ECG-WINDOW-COUNT < 200
064700         ADD 1 TO WS-ECG-WINDOW-COUNT
064800     ELSE
064900         PERFORM 222-SHIFT-ECG-TABLE THRU 222-EXIT
065000     END-IF
065100     MOVE VS-MEASUREMENT-VALUE
065200             TO WS-ECG-ENTRY-VALUE(WS-ECG-WINDOW-COUNT)
065300     MOVE VS-TIMESTAMP
065400             TO WS-ECG-ENTRY-TIME(WS-ECG-WINDOW-COUNT).
065500 214-EXIT.
065600     EXIT.
065700
065800* SAME SHIFT-THE-TABLE-DOWN LOGIC AS 216/217, FOR THE 200-DEEP ECG
065900* TABLE - AT ONE SAMPLE EVERY THREE SECONDS THIS ONE IS THE MOST
066000* LIKELY OF THE FIVE TO ACTUALLY FILL DURING A 10-MINUTE WINDOW.
066100 222-SHIFT-ECG-TABLE.
066200     PERFORM 223-SHIFT-ECG-ONE THRU 223-EXIT
066300             VARYING WS-SHIFT-IDX FROM 1 BY 1
066400             UNTIL WS-SHIFT-IDX > 199.
066500 222-EXIT.
066600     EXIT.
066700
066800 223-SHIFT-ECG-ONE.
066900     MOVE WS-ECG-ENTRY-VALUE(WS-SHIFT-IDX + 1)
067000                         TO WS-ECG-ENTRY-VALUE(WS-SHIFT-IDX).
067100     MOVE WS-ECG-ENTRY-TIME(WS-SHIFT-IDX + 1)
067200                         TO WS-ECG-ENTRY-TIME(WS-SHIFT-IDX).
067300 223-EXIT.
067400     EXIT.
067500
067600*    SAME ADD-ENTRY PATTERN AS 211 ABOVE, CALL-BUTTON TABLE - CAPPED
067700*    AT 20 SINCE CALL-BUTTON EVENTS ARE INFREQUENT.
067800 215-ADD-CB-ENTRY.
067900     IF WS-CB-WINDOW-COUNT < 20
068000         ADD 1 TO WS-CB-WINDOW-COUNT
068100     ELSE
068200         PERFORM 224-SHIFT-CB-TABLE THRU 224-EXIT
068300     END-IF
068400     MOVE VS-MEASUREMENT-VALUE
068500             TO WS-CB-ENTRY-VALUE(WS-CB-WINDOW-COUNT)
068600     MOVE VS-TIMESTAMP
068700             TO WS-CB-ENTRY-TIME(WS-CB-WINDOW-COUNT).
068800 215-EXIT.
068900     EXIT.
069000
069100* SAME SHIFT-THE-TABLE-DOWN LOGIC AS 216/217, FOR THE CALL-BUTTON
069200* TABLE.
069300 224-SHIFT-CB-TABLE.
069400     PERFORM 225-SHIFT-CB-ONE THRU 225-EXIT
069500             VARYING WS-SHIFT-IDX FROM 1 BY 1
069600             UNTIL WS-SHIFT-IDX > 19.
069700 224-EXIT.
069800     EXIT.
069900
070000 225-SHIFT-CB-ONE.
070100     MOVE WS-CB-ENTRY-VALUE(WS-SHIFT-IDX + 1)
070200                         TO WS-CB-ENTRY-VALUE(WS-SHIFT-IDX).
070300     MOVE WS-CB-ENTRY-TIME(WS-SHIFT-IDX + 1)
070400                         TO WS-CB-ENTRY-TIME(WS-SHIFT-IDX).
070500 225-EXIT.
070600     EXIT.
070700
070800******************************************************************
070900* THE NINE RULES, IN THE SHOP'S FIXED EVALUATION ORDER.  EACH
071000* "RUN" PARAGRAPH SETS UP ITS SUBPROGRAM'S SWITCHES, CALLS IT,
071100* AND EMITS AN ALERT IF IT FIRED.
071200******************************************************************
071300 300-RUN-RULES.
071400     MOVE "300-RUN-RULES" TO PARA-NAME.
071500*    ORDER IS FIXED AND DELIBERATE, NOT ALPHABETICAL OR RANDOM -
071600*    BLOOD-PRESSURE RULES FIRST, THEN OXYGEN, THEN ECG, THEN THE
071700*    CALL-BUTTON PASS-THROUGH LAST, MATCHING THE ORDER THE
071800*    NURSE-STATION SCREEN GROUPS VITAL SIGNS IN.  A PATIENT
071900*    TRIGGERING SEVERAL RULES IN ONE SWEEP GETS ALERTS WRITTEN IN
072000*    THIS ORDER, NOT ORDER OF SEVERITY - VSPRIO ASSIGNS SEVERITY
072100*    SEPARATELY, AFTER THE FACT.
072200*    A DOWNSTREAM REPORT THAT ASSUMES ALRTFILE'S RECORD ORDER
072300*    LINES UP WITH RULE NUMBER SHOULD NOT - RE-CHECK ANY SUCH
072400*    ASSUMPTION IF THIS FIRING ORDER IS EVER CHANGED.
072500     PERFORM 310-RUN-BP-SYS-TREND    THRU 310-EXIT.
072600     PERFORM 320-RUN-BP-DIA-TREND    THRU 320-EXIT.
072700     PERFORM 330-RUN-BP-SYS-THRESH   THRU 330-EXIT.
072800     PERFORM 340-RUN-BP-DIA-THRESH   THRU 340-EXIT.
072900     PERFORM 350-RUN-O2-LOW-SAT      THRU 350-EXIT.
073000     PERFORM 360-RUN-O2-RAPID-DROP   THRU 360-EXIT.
073100     PERFORM 370-RUN-O2-HYPOXEMIA    THRU 370-EXIT.
073200     PERFORM 380-RUN-ECG             THRU 380-EXIT.
073300     PERFORM 390-RUN-CALL-BUTTON     THRU 390-EXIT.
073400 300-EXIT.
073500     EXIT.
073600
073700 310-RUN-BP-SYS-TREND.
073800*    RULES 1/2 (TREND) AND RULES 6 (THRESHOLD) BOTH LIVE IN
073900*    VSBPSTRT - THE RULE-SELECT/PRESSURE-TYPE SWITCH PAIR PICKS
074000*    WHICH OF THE FOUR COMBINATIONS THIS CALL RUNS, SO ALL FOUR
074100*    3xx-RUN-BP-xxx PARAGRAPHS CALL THE SAME SUBPROGRAM WITH
074200*    DIFFERENT SWITCH SETTINGS AND A DIFFERENT WINDOW TABLE.
074300     SET WS-BP-RULE-TREND TO TRUE.
074400     SET WS-BP-TYPE-SYSTOLIC TO TRUE.
074500     MOVE WS-SWEEP-NOW TO WS-BP-NOW-TIMESTAMP.
074600     CALL "VSBPSTRT" USING WS-BP-CONTROL-REC, WS-SYS-WINDOW-AREA.
074700     IF WS-BP-ALERT-FIRED
074800         MOVE WS-BP-CONDITION-TEXT  TO WS-EMIT-CONDITION-TEXT
074900         MOVE WS-BP-ALERT-TIMESTAMP TO WS-EMIT-TIMESTAMP
075000         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
075100 310-EXIT.
075200     EXIT.
075300
075400 320-RUN-BP-DIA-TREND.
075500*    RULE 2 - SAME TREND TEST AS 310 ABOVE, DIASTOLIC TABLE
075600*    INSTEAD OF SYSTOLIC.  VSBPSTRT'S WS-BP-PRESSURE-TYPE SWITCH
075700*    IS THE ONLY DIFFERENCE BETWEEN THIS CALL AND 310'S - THE
075800*    TREND-SCAN LOGIC ITSELF DOES NOT CARE WHICH PRESSURE TYPE
075900*    IT IS HANDED.
076000     SET WS-BP-RULE-TREND TO TRUE.
076100     SET WS-BP-TYPE-DIASTOLIC TO TRUE.
076200     MOVE WS-SWEEP-NOW TO WS-BP-NOW-TIMESTAMP.
076300     CALL "VSBPSTRT" USING WS-BP-CONTROL-REC, WS-DIA-WINDOW-AREA.
076400     IF WS-BP-ALERT-FIRED
076500         MOVE WS-BP-CONDITION-TEXT  TO WS-EMIT-CONDITION-TEXT
076600         MOVE WS-BP-ALERT-TIMESTAMP TO WS-EMIT-TIMESTAMP
076700         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
076800 320-EXIT.
076900     EXIT.
077000
077100 330-RUN-BP-SYS-THRESH.
077200*    THRESHOLD TEST (RULE 6) ON THE SYSTOLIC TABLE - LOOKS ONLY
077300*    AT THE NEWEST READING IN THE WINDOW, UNLIKE THE TREND TESTS
077400*    IN 310/320 ABOVE WHICH WALK THE WHOLE WINDOW LOOKING FOR A
077500*    SUSTAINED RUN.  SEE VSBPSTRT'S 200-THRESHOLD-CHECK.
077600     SET WS-BP-RULE-THRESHOLD TO TRUE.
077700     SET WS-BP-TYPE-SYSTOLIC TO TRUE.
077800     MOVE WS-SWEEP-NOW TO WS-BP-NOW-TIMESTAMP.
077900     CALL "VSBPSTRT" USING WS-BP-CONTROL-REC, WS-SYS-WINDOW-AREA.
078000     IF WS-BP-ALERT-FIRED
078100         MOVE WS-BP-CONDITION-TEXT  TO WS-EMIT-CONDITION-TEXT
078200         MOVE WS-BP-ALERT-TIMESTAMP TO WS-EMIT-TIMESTAMP
078300         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
078400 330-EXIT.
078500     EXIT.
078600
078700 340-RUN-BP-DIA-THRESH.
078800*    THRESHOLD TEST ON THE DIASTOLIC TABLE - LAST OF THE FOUR
078900*    BLOOD-PRESSURE COMBINATIONS.
079000     SET WS-BP-RULE-THRESHOLD TO TRUE.
079100     SET WS-BP-TYPE-DIASTOLIC TO TRUE.
079200     MOVE WS-SWEEP-NOW TO WS-BP-NOW-TIMESTAMP.
079300     CALL "VSBPSTRT" USING WS-BP-CONTROL-REC, WS-DIA-WINDOW-AREA.
079400     IF WS-BP-ALERT-FIRED
079500         MOVE WS-BP-CONDITION-TEXT  TO WS-EMIT-CONDITION-TEXT
079600         MOVE WS-BP-ALERT-TIMESTAMP TO WS-EMIT-TIMESTAMP
079700         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
079800 340-EXIT.
079900     EXIT.
080000
080100 350-RUN-O2-LOW-SAT.
080200*    RULES 3/4/5 ALL LIVE IN VSO2STRT - EACH OF THE THREE
080300*    3xx-RUN-O2-xxx PARAGRAPHS CALLS IT WITH A DIFFERENT
080400*    RULE-SELECT SETTING.  RAPID-DROP AND HYPOXEMIA (360/370 BELOW)
080500*    ALSO NEED THE SYSTOLIC TABLE - HYPOXEMIA TO PAIR AGAINST, AND
080600*    RAPID-DROP RECEIVES IT UNUSED SIMPLY BECAUSE VSO2STRT'S CALL
080700*    SIGNATURE IS FIXED ACROSS ALL THREE OF ITS RULES.
080800     SET WS-O2-RULE-LOW-SAT TO TRUE.
080900     MOVE WS-SWEEP-NOW TO WS-O2-NOW-TIMESTAMP.
081000     CALL "VSO2STRT" USING WS-O2-CONTROL-REC, WS-SAT-WINDOW-AREA,
081100                           WS-SYS-WINDOW-AREA.
081200     IF WS-O2-ALERT-FIRED
081300         MOVE WS-O2-CONDITION-TEXT  TO WS-EMIT-CONDITION-TEXT
081400         MOVE WS-O2-ALERT-TIMESTAMP TO WS-EMIT-TIMESTAMP
081500         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
081600 350-EXIT.
081700     EXIT.
081800
081900*    RULE 4 - THE SATURATION TABLE IS THE ONLY ONE THIS RULE
082000*    ACTUALLY NEEDS; THE SYSTOLIC TABLE PASSED BELOW IS IGNORED BY
082100*    VSO2STRT WHEN WS-O2-RULE-RAPID-DROP IS SET.
082200 360-RUN-O2-RAPID-DROP.
082300     SET WS-O2-RULE-RAPID-DROP TO TRUE.
082400     MOVE WS-SWEEP-NOW TO WS-O2-NOW-TIMESTAMP.
082500     CALL "VSO2STRT" USING WS-O2-CONTROL-REC, WS-SAT-WINDOW-AREA,
082600                           WS-SYS-WINDOW-AREA.
082700     IF WS-O2-ALERT-FIRED
082800         MOVE WS-O2-CONDITION-TEXT  TO WS-EMIT-CONDITION-TEXT
082900         MOVE WS-O2-ALERT-TIMESTAMP TO WS-EMIT-TIMESTAMP
083000         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
083100 360-EXIT.
083200     EXIT.
083300
083400 370-RUN-O2-HYPOXEMIA.
083500*    THE COMBINATION RULE - SEE VSO2STRT'S 300-HYPOXEMIA-CHECK FOR
083600*    HOW IT PAIRS THE TWO TABLES PASSED HERE.
083700     SET WS-O2-RULE-HYPOXEMIA TO TRUE.
083800     MOVE WS-SWEEP-NOW TO WS-O2-NOW-TIMESTAMP.
083900     CALL "VSO2STRT" USING WS-O2-CONTROL-REC, WS-SAT-WINDOW-AREA,
084000                           WS-SYS-WINDOW-AREA.
084100     IF WS-O2-ALERT-FIRED
084200         MOVE WS-O2-CONDITION-TEXT  TO WS-EMIT-CONDITION-TEXT
084300         MOVE WS-O2-ALERT-TIMESTAMP TO WS-EMIT-TIMESTAMP
084400         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
084500 370-EXIT.
084600     EXIT.
084700
084800 380-RUN-ECG.
084900*    RULE 8 - THE ONE RULE VSECGSTRT KNOWS, NO SELECT SWITCH
085000*    NEEDED.
085100     MOVE WS-SWEEP-NOW TO WS-ECG-NOW-TIMESTAMP.
085200     CALL "VSECGSTRT" USING WS-ECG-CONTROL-REC,
085300                            WS-ECG-WINDOW-AREA.
085400     IF WS-ECG-ALERT-FIRED
085500         MOVE WS-ECG-CONDITION-TEXT  TO WS-EMIT-CONDITION-TEXT
085600         MOVE WS-ECG-ALERT-TIMESTAMP TO WS-EMIT-TIMESTAMP
085700         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
085800 380-EXIT.
085900     EXIT.
086000
086100 390-RUN-CALL-BUTTON.
086200*    RULE 7 - LAST IN THE FIXED ORDER.  NO NOW-TIMESTAMP NEEDS
086300*    SETTING HERE THE WAY THE OTHER RUN PARAGRAPHS DO - VSCBSTRT
086400*    STAMPS THE ALERT WITH THE READING'S OWN TIMESTAMP, NOT THE
086500*    SWEEP'S (SEE VSCBSTRT'S PROGRAM BANNER).
086600     CALL "VSCBSTRT" USING WS-CB-CONTROL-REC, WS-CB-WINDOW-AREA.
086700     IF WS-CB-ALERT-FIRED
086800         MOVE WS-CB-CONDITION-TEXT  TO WS-EMIT-CONDITION-TEXT
086900         MOVE WS-CB-ALERT-TIMESTAMP TO WS-EMIT-TIMESTAMP
087000         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
087100 390-EXIT.
087200     EXIT.
087300
087400******************************************************************
087500* ASSIGNS PRIORITY, BUILDS THE OUTPUT PATIENT-ID, AND WRITES THE
087600* ALERT RECORD.  CALLED IMMEDIATELY AFTER EACH RULE FIRES, SO
087700* THE OUTPUT FILE'S RECORD ORDER IS THE ORDER THE RULES FIRE IN.
087800******************************************************************
087900 400-EMIT-ALERT.
088000     MOVE "400-EMIT-ALERT" TO PARA-NAME.
088100*    VSPRIO IS CALLED ONCE PER FIRED RULE, NOT ONCE PER PATIENT -
088200*    A PATIENT WHO TRIPS THREE RULES IN ONE SWEEP GETS THREE
088300*    SEPARATE PRIORITY LOOKUPS AND THREE ALERT-RECORDS.
088400     MOVE WS-EMIT-CONDITION-TEXT TO WS-PRIO-CONDITION-TEXT.
088500     CALL "VSPRIO" USING WS-PRIO-CONDITION-TEXT,
088600                         WS-PRIO-PRIORITY-OUT,
088700                         WS-PRIO-REPEAT-FLAG,
088800                         WS-PRIO-DISPLAY-LINE.
088900     PERFORM 410-BUILD-PATIENT-ID THRU 410-EXIT.
089000
089100*    THE ALERT-RECORD LAYOUT (COPY VSALERT) TAKES ITS CONTENT
089200*    FROM A MIX OF SOURCES - THE CONDITION TEXT AND TIMESTAMP CAME
089300*    FROM WHICHEVER RULE FIRED, THE PRIORITY AND REPEAT FLAG FROM
089400*    VSPRIO JUST ABOVE, AND THE PATIENT-ID FROM 410 BELOW.
089500     MOVE WS-EMIT-CONDITION-TEXT TO AL-CONDITION.
089600     MOVE WS-PRIO-PRIORITY-OUT   TO AL-PRIORITY.
089700     MOVE WS-EMIT-TIMESTAMP      TO AL-TIMESTAMP.
089800     MOVE WS-PRIO-REPEAT-FLAG    TO AL-REPEAT-FLAG.
089900     WRITE ALERT-RECORD.
090000     ADD 1 TO ALERTS-WRITTEN.
090100     PERFORM 420-TALLY-PRIORITY THRU 420-EXIT.
090200
090300     IF VS-TRACE-ON
090400         DISPLAY "VSALRTGN ALERT=" WS-PRIO-DISPLAY-LINE.
090500 400-EXIT.
090600     EXIT.
090700
090800******************************************************************
090900* WS-PID-EDIT IS ZERO-SUPPRESSED AND RIGHT-JUSTIFIED (BLANK
091000* LEADING BYTES) - FIND THE FIRST NON-BLANK BYTE AND MOVE ONLY
091100* THAT SUBSTRING INTO AL-PATIENT-ID SO THE OUTPUT COMES OUT
091200* LEFT-JUSTIFIED, THE WAY THE NURSE-STATION SCREEN EXPECTS IT.
091300******************************************************************
091400 410-BUILD-PATIENT-ID.
091500     MOVE WS-CURRENT-PATIENT TO WS-PID-EDIT.
091600     PERFORM 415-SCAN-BLANK THRU 415-EXIT
091700             VARYING WS-PID-START FROM 1 BY 1
091800             UNTIL WS-PID-START > 5
091900                OR WS-PID-EDIT-X(WS-PID-START:1) NOT = SPACE.
092000     COMPUTE WS-PID-LEN = 7 - WS-PID-START.
092100     MOVE SPACES TO AL-PATIENT-ID.
092200     MOVE WS-PID-EDIT-X(WS-PID-START:WS-PID-LEN) TO AL-PATIENT-ID.
092300 410-EXIT.
092400     EXIT.
092500
092600 415-SCAN-BLANK.
092700*    PLACEHOLDER PARAGRAPH FOR THE PERFORM...VARYING ABOVE - SAME
092800*    PATTERN AS THE STRATEGY SUBPROGRAMS' xxx-SCAN-BLANK
092900*    PARAGRAPHS.
093000     CONTINUE.
093100 415-EXIT.
093200     EXIT.
093300
093400 420-TALLY-PRIORITY.
093500*    ONE OF THE FOUR 88-LEVELS ON WS-PRIO-PRIORITY-OUT IS ALWAYS
093600*    TRUE COMING OUT OF VSPRIO - SEE VSPRIO'S 100-ASSIGN-PRIORITY
093700*    FOR THE IF/ELSE LADDER THAT GUARANTEES ONE ALWAYS FIRES.
093800     EVALUATE TRUE
093900         WHEN AL-PRIORITY-CRITICAL
094000             ADD 1 TO WS-TALLY-CRITICAL
094100         WHEN AL-PRIORITY-HIGH
094200             ADD 1 TO WS-TALLY-HIGH
094300         WHEN AL-PRIORITY-MEDIUM
094400             ADD 1 TO WS-TALLY-MEDIUM
094500         WHEN AL-PRIORITY-LOW
094600             ADD 1 TO WS-TALLY-LOW
094700     END-EVALUATE.
094800 420-EXIT.
094900     EXIT.
095000
095100******************************************************************
095200* PASS 2 REOPENS VITLFEED FROM THE TOP - IT WAS ALREADY OPENED
095300* AND CLOSED ONCE IN 000-HOUSEKEEPING JUST TO FIND WS-SWEEP-NOW.
095400* THAT FIRST PASS DID NOT REWIND ANYTHING FOR US, SO THE FEED
095500* HAS TO BE READ FROM RECORD ONE AGAIN HERE TO BUILD THE PER-
095600* PATIENT WINDOWS IN 200-BUILD-WINDOWS.
095700 800-OPEN-FILES.
095800     MOVE "800-OPEN-FILES" TO PARA-NAME.
095900*    "PASS 2" IN THE ABEND-REASON TEXT BELOW DISTINGUISHES THIS
096000*    OPEN FAILURE FROM 000-HOUSEKEEPING'S OWN PASS-1 OPEN CHECK -
096100*    BOTH GO TO THE SAME 1000-ABEND-RTN, BUT WHOEVER READS THE
096200*    SYSOUT DUMP CAN TELL WHICH PASS TRIPPED IT.
096300     OPEN INPUT VITLFEED.
096400     IF NOT VITLFEED-OK
096500         MOVE "VITLFEED OPEN FAILED - PASS 2" TO ABEND-REASON
096600         MOVE VITLFEED-STATUS TO ACTUAL-VAL
096700         GO TO 1000-ABEND-RTN.
096800
096900*    ALRTFILE IS OPENED OUTPUT FRESH EVERY RUN - THIS SWEEP DOES
097000*    NOT APPEND TO A PRIOR RUN'S ALERT FILE.
097100     OPEN OUTPUT ALRTFILE.
097200     IF NOT ALRTFILE-OK
097300         MOVE "ALRTFILE OPEN FAILED" TO ABEND-REASON
097400         MOVE ALRTFILE-STATUS TO ACTUAL-VAL
097500         GO TO 1000-ABEND-RTN.
097600
097700*    SYSOUT CARRIES THE SHIFT-REPORT LINES FROM 970-WRITE-FOOTER,
097800*    OPENED HERE RATHER THAN IN 000-HOUSEKEEPING SINCE PASS 1
097900*    NEVER WRITES TO IT.
098000     OPEN OUTPUT SYSOUT.
098100 800-EXIT.
098200     EXIT.
098300
098400******************************************************************
098500* CLOSES ALL THREE FILES THIS PROGRAM TOUCHES - SHARED BY THE
098600* NORMAL END-OF-JOB PATH (999-CLEANUP) AND THE ABEND PATH
098700* (1000-ABEND-RTN), SO ANY OPEN FILE IS ALWAYS CLOSED BEFORE THIS
098800* PROGRAM GIVES UP CONTROL EITHER WAY.
098900 850-CLOSE-FILES.
099000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
099100*    NO FILE-STATUS CHECKS ON ANY OF THE THREE CLOSES - IF ANY
099200*    OF THEM WERE NEVER OPENED (E.G. AN ABEND BEFORE 800-OPEN-
099300*    FILES RAN), THE CLOSE IS SIMPLY A NO-OP ON THIS COMPILER.
099400     CLOSE VITLFEED.
099500     CLOSE ALRTFILE.
099600     CLOSE SYSOUT.
099700 850-EXIT.
099800     EXIT.
099900
100000******************************************************************
100100* PASS 2'S READ PARAGRAPH - PLAIN SEQUENTIAL READ, NO KEY-BREAK
100200* LOGIC HERE BECAUSE THE PATIENT-ID BREAK IS DETECTED IN
100300* 100-MAINLINE AGAINST WS-CURRENT-PATIENT, NOT IN THIS PARAGRAPH.
100400******************************************************************
100500 900-READ-VITLFEED.
100600     READ VITLFEED
100700         AT END MOVE "N" TO MORE-DATA-SW.
100800     IF NOT NO-MORE-DATA
100900         ADD 1 TO RECORDS-READ.
101000 900-EXIT.
101100     EXIT.
101200
101300******************************************************************
101400* OPTIONAL CONTROL TOTAL FOR THE NURSE-STATION SHIFT REPORT -
101500* NOT A REQUIRED OUTPUT, JUST A CONVENIENCE SUMMARY OF WHAT THIS
101600* SWEEP WROTE TO ALRTFILE.
101700******************************************************************
101800 970-WRITE-FOOTER.
101900     MOVE "970-WRITE-FOOTER" TO PARA-NAME.
102000*    PATIENTS-SWEPT/ALERTS-WRITTEN LINES FIRST, THEN THE FOUR
102100*    TALLY-BY-PRIORITY LINES BELOW THEM - THE SAME ORDER RHB'S
102200*    ORIGINAL REQ 6120 MOCK-UP SHOWED THE SHIFT SUPERVISOR.
102300     MOVE SPACES TO SYSOUT-REC.
102400     STRING "PATIENTS SWEPT......." DELIMITED BY SIZE
102500            PATIENTS-SWEPT          DELIMITED BY SIZE
102600            INTO SYSOUT-REC.
102700     WRITE SYSOUT-REC.
102800
102900     MOVE SPACES TO SYSOUT-REC.
103000     STRING "TOTAL ALERTS WRITTEN.." DELIMITED BY SIZE
103100            ALERTS-WRITTEN           DELIMITED BY SIZE
103200            INTO SYSOUT-REC.
103300     WRITE SYSOUT-REC.
103400
103500*    CRITICAL/HIGH/MEDIUM/LOW LINES - THE FOUR WS-TALLY-xxx
103600*    COUNTERS INCREMENTED ONE PER ALERT BY 420-TALLY-PRIORITY.
103700     MOVE SPACES TO SYSOUT-REC.
103800     STRING "  CRITICAL..........." DELIMITED BY SIZE
103900            WS-TALLY-CRITICAL        DELIMITED BY SIZE
104000            INTO SYSOUT-REC.
104100     WRITE SYSOUT-REC.
104200
104300     MOVE SPACES TO SYSOUT-REC.
104400     STRING "  HIGH..............." DELIMITED BY SIZE
104500            WS-TALLY-HIGH            DELIMITED BY SIZE
104600            INTO SYSOUT-REC.
104700     WRITE SYSOUT-REC.
104800
104900     MOVE SPACES TO SYSOUT-REC.
105000     STRING "  MEDIUM............." DELIMITED BY SIZE
105100            WS-TALLY-MEDIUM          DELIMITED BY SIZE
105200            INTO SYSOUT-REC.
105300     WRITE SYSOUT-REC.
105400
105500     MOVE SPACES TO SYSOUT-REC.
105600     STRING "  LOW................" DELIMITED BY SIZE
105700            WS-TALLY-LOW             DELIMITED BY SIZE
105800            INTO SYSOUT-REC.
105900     WRITE SYSOUT-REC.
106000 970-EXIT.
106100     EXIT.
106200
106300******************************************************************
106400* NORMAL END-OF-JOB PARAGRAPH - WRITES THE SHIFT-REPORT FOOTER,
106500* CLOSES THE FILES, AND ECHOES THE RUN COUNTS TO THE CONSOLE FOR
106600* WHOEVER IS WATCHING THE JOB LOG.
106700******************************************************************
106800 999-CLEANUP.
106900     MOVE "999-CLEANUP" TO PARA-NAME.
107000     PERFORM 970-WRITE-FOOTER THRU 970-EXIT.
107100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
107200
107300*    THESE JOB-LOG DISPLAYS DUPLICATE THE FIRST TWO SYSOUT FOOTER
107400*    LINES ABOVE - THE OPERATOR AT THE CONSOLE SHOULDN'T HAVE TO
107500*    GO FIND THE SYSOUT DATA SET JUST TO SEE THE RUN COUNTS.
107600     DISPLAY "** PATIENTS SWEPT **".
107700     DISPLAY PATIENTS-SWEPT.
107800     DISPLAY "** ALERTS WRITTEN **".
107900     DISPLAY ALERTS-WRITTEN.
108000     DISPLAY "******** NORMAL END OF JOB VSALRTGN ********".
108100 999-EXIT.
108200     EXIT.
108300
108400******************************************************************
108500* STANDARD SHOP ABEND PARAGRAPH - SEE VSABEND.CPY FOR ABEND-REC
108600* AND ABEND-REASON.  ECHOES THE REASON TO SYSOUT AND THE CONSOLE,
108700* CLOSES WHATEVER FILES ARE OPEN, THEN FORCES A DIVIDE-BY-ZERO
108800* SO THE STEP CONDITION CODE COMES BACK NON-ZERO AND THE JCL
108900* CATCHES IT - THIS SHOP DOES NOT USE STOP RUN WITH A RETURN-CODE
109000* CLAUSE FOR ABENDS, SEE VSBPSTRT'S SAME CONVENTION.
109100 1000-ABEND-RTN.
109200     WRITE SYSOUT-REC FROM ABEND-REC.
109300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
109400     DISPLAY "*** ABNORMAL END OF JOB - VSALRTGN ***"
109500             UPON CONSOLE.
109600*    DELIBERATE ABEND - SEE BANNER ABOVE.
109700     DIVIDE ZERO-VAL INTO ONE-VAL.
