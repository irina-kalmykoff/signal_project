000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VSBPSTRT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/14/89.
000700 DATE-COMPILED. 09/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* VSBPSTRT - BLOOD PRESSURE STRATEGY
001100* ONE SUBPROGRAM HANDLES BOTH SYSTOLIC AND DIASTOLIC PRESSURE,
001200* AND BOTH THE TREND RULE AND THE THRESHOLD RULE, SELECTED BY THE
001300* TWO SWITCHES IN BP-CONTROL-REC.  CALLED FOUR TIMES PER PATIENT
001400* SWEEP BY VSALRTGN (SYSTOLIC/TREND, DIASTOLIC/TREND, SYSTOLIC/
001500* THRESHOLD, DIASTOLIC/THRESHOLD).  THE CALLER HAS ALREADY
001600* FILTERED AND WINDOWED THE READINGS AND SORTED THEM ASCENDING
001700* BY TIMESTAMP BEFORE THE CALL.
001800*
001900* CHANGE LOG
002000*   09/14/89  JRS  ORIGINAL PROGRAM - THRESHOLD RULE ONLY         JRS0914
002100*   03/02/90  JRS  ADDED TREND RULE (REQ 3102)                    REQ3102
002200*   11/19/91  DKL  BP-CONTROL-REC NOW CARRIES BOTH SWITCHES -     DKL1119
002300*                  WAS TWO SEPARATE ENTRY POINTS BEFORE THIS DATE DKL1119
002400*   06/30/98  MPT  Y2K REVIEW - TIMESTAMP IS EPOCH MILLISECONDS,  MPT0630
002500*                  NO 2-DIGIT YEAR FIELDS PRESENT, NO CHANGE      MPT0630
002600*   02/11/03  RHB  VALUE NO LONGER FORCE-FORMATTED IN THRESHOLD   REQ6120
002700*                  TEXT - PRINT NATIVE DECIMAL PLACES (REQ 6120)  REQ6120
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     UPSI-0 IS VS-TRACE-SWITCH
003500         ON STATUS IS VS-TRACE-ON
003600         OFF STATUS IS VS-TRACE-OFF.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300*
004400* MISC-FIELDS - SCRATCH FOR BOTH RULES THIS SUBPROGRAM RUNS.  THE
004500* TREND FIELDS (CURRENT/PREVIOUS/OLDEST/DIFF-1/DIFF-2) ARE ONLY
004600* TOUCHED WHEN BP-RULE-TREND, THE LIMIT AND DISPLAY FIELDS ARE
004700* USED BY BOTH RULES.  NOTHING HERE SURVIVES ACROSS CALLS.
004800 01  MISC-FIELDS.
004900     05  WS-CURRENT-VALUE        PIC S9(05)V9(02) COMP-3.
005000     05  WS-PREVIOUS-VALUE       PIC S9(05)V9(02) COMP-3.
005100     05  WS-OLDEST-VALUE         PIC S9(05)V9(02) COMP-3.
005200     05  WS-DIFF-1               PIC S9(05)V9(02) COMP-3.
005300     05  WS-DIFF-2               PIC S9(05)V9(02) COMP-3.
005400*    HIGH/LOW-LIMIT ARE SET FROM THE HARD-CODED SYSTOLIC/DIASTOLIC
005500*    SAFE-RANGE CONSTANTS IN 000-MAINLINE BELOW, NOT READ FROM A
005600*    PARAMETER FILE - THE SAME CONSTANTS THIS SHOP HAS USED SINCE
005700*    THE THRESHOLD RULE WAS FIRST WRITTEN.
005800     05  WS-HIGH-LIMIT           PIC S9(03) COMP-3.
005900     05  WS-LOW-LIMIT            PIC S9(03) COMP-3.
006000*    TYPE-TEXT CARRIES THE CAPITALIZED FORM FOR THE TREND WORDING
006100*    ("Systolic"/"Diastolic") AND TYPE-TEXT-LC THE LOWERCASE FORM
006200*    FOR THE THRESHOLD WORDING ("systolic"/"diastolic") - THE TWO
006300*    RULES BUILD THEIR CONDITION TEXT WITH DIFFERENT CAPITALIZATION
006400*    CONVENTIONS AND BOTH ARE CARRIED FORWARD HERE UNCHANGED.
006500     05  WS-TYPE-TEXT            PIC X(09).
006600     05  WS-TYPE-TEXT-LC         PIC X(09).
006700*    DISP-VALUE IS A ZERO-SUPPRESSED EDITED PICTURE SO THE
006800*    THRESHOLD ALERT TEXT SHOWS THE READING'S NATIVE DECIMAL
006900*    PLACES WITHOUT LEADING ZEROES (REQ 6120, SEE CHANGE LOG).
007000     05  WS-DISP-VALUE           PIC -(04)9.99.
007100     05  WS-DISP-VALUE-X REDEFINES WS-DISP-VALUE PIC X(08).
007200     05  WS-DISP-START           PIC 9(02) COMP.
007300     05  WS-DISP-LEN             PIC 9(02) COMP.
007400     05  FILLER                  PIC X(02).
007500
007600*
007700* LINKAGE SECTION - BP-CONTROL-REC CARRIES BOTH SELECTOR SWITCHES
007800* (WHICH RULE, WHICH PRESSURE TYPE) IN FROM THE CALLER AND BOTH
007900* THE FIRED-SWITCH AND THE BUILT CONDITION TEXT BACK OUT.  ONE
008000* CONTROL BLOCK SERVES ALL FOUR CALL COMBINATIONS VSALRTGN MAKES.
008100 LINKAGE SECTION.
008200 01  BP-CONTROL-REC.
008300     05  BP-RULE-SELECT          PIC X(01).
008400         88  BP-RULE-TREND           VALUE 'T'.
008500         88  BP-RULE-THRESHOLD       VALUE 'H'.
008600     05  BP-PRESSURE-TYPE        PIC X(01).
008700         88  BP-TYPE-SYSTOLIC        VALUE 'S'.
008800         88  BP-TYPE-DIASTOLIC       VALUE 'D'.
008900*    BP-NOW-TIMESTAMP IS THE SWEEP'S EVALUATION TIME, STAMPED ON
009000*    ANY ALERT THIS CALL FIRES - UNLIKE VSCBSTRT, BOTH BLOOD-
009100*    PRESSURE RULES ARE TREND/THRESHOLD CONDITIONS EVALUATED AS OF
009200*    NOW, NOT TIED TO ONE READING'S OWN TIMESTAMP.
009300     05  BP-NOW-TIMESTAMP        PIC 9(11).
009400     05  BP-ALERT-FIRED-SW       PIC X(01).
009500         88  BP-ALERT-FIRED          VALUE 'Y'.
009600         88  BP-ALERT-NOT-FIRED      VALUE 'N'.
009700     05  BP-CONDITION-TEXT       PIC X(120).
009800     05  BP-ALERT-TIMESTAMP      PIC 9(11).
009900
010000******************************************************************
010100* ALTERNATE VIEW - USED ONLY BY THE VS-TRACE-ON DISPLAY, SO WE
010200* CAN DUMP THE FIRED-SWITCH/CONDITION/TIMESTAMP AS ONE FIELD.
010300******************************************************************
010400 01  BP-CONTROL-REC-ALT REDEFINES BP-CONTROL-REC.
010500     05  FILLER                  PIC X(14).
010600     05  BP-ALT-COND-AND-TS      PIC X(131).
010700
010800*    BP-WINDOW-AREA - THE PATIENT'S READINGS OF THE SELECTED
010900*    PRESSURE TYPE FOR THE TRAILING 10-MINUTE WINDOW, SORTED
011000*    ASCENDING BY TIMESTAMP BY VSALRTGN BEFORE THE CALL.  A CAP OF
011100*    50 COVERS A SAMPLE EVERY 12 SECONDS FOR THE FULL WINDOW,
011200*    WELL ABOVE THE ONCE-A-MINUTE CUFF-CYCLE RATE THIS TYPE OF
011300*    READING IS TAKEN AT ON THE FLOOR.
011400 01  BP-WINDOW-AREA.
011500     05  BP-WINDOW-COUNT         PIC 9(03) COMP.
011600     05  BP-WINDOW-ENTRY OCCURS 50 TIMES INDEXED BY BP-IDX.
011700         10  BP-ENTRY-VALUE          PIC S9(05)V9(02).
011800         10  BP-ENTRY-VALUE-U REDEFINES BP-ENTRY-VALUE
011900                                     PIC 9(05)V9(02).
012000         10  BP-ENTRY-TIME           PIC 9(11).
012100         10  FILLER                  PIC X(02).
012200
012300******************************************************************
012400* MAINLINE - SET THE TYPE-DEPENDENT WORDING AND SAFE-RANGE LIMITS
012500* FIRST, THEN HAND OFF TO WHICHEVER RULE THE CALLER SELECTED.
012600* BOTH RULES SHARE THIS SET-UP STEP SO THE 180/90 AND 120/60
012700* CONSTANTS LIVE IN EXACTLY ONE PLACE IN THE PROGRAM.
012800******************************************************************
012900 PROCEDURE DIVISION USING BP-CONTROL-REC, BP-WINDOW-AREA.
013000 000-MAINLINE.
013100     SET BP-ALERT-NOT-FIRED TO TRUE.
013200     MOVE SPACES TO BP-CONDITION-TEXT.
013300     MOVE ZERO   TO BP-ALERT-TIMESTAMP.
013400
013500*    SYSTOLIC SAFE RANGE IS 90-180; DIASTOLIC IS 60-120.  THESE
013600*    ARE THE SAME FIGURES THE THRESHOLD RULE HAS USED SINCE
013700*    09/14/89 (SEE CHANGE LOG) AND ARE NOT PARAMETER-DRIVEN.
013800     IF BP-TYPE-SYSTOLIC
013900         MOVE "Systolic " TO WS-TYPE-TEXT
014000         MOVE "systolic " TO WS-TYPE-TEXT-LC
014100         MOVE 180 TO WS-HIGH-LIMIT
014200         MOVE  90 TO WS-LOW-LIMIT
014300     ELSE
014400         MOVE "Diastolic" TO WS-TYPE-TEXT
014500         MOVE "diastolic" TO WS-TYPE-TEXT-LC
014600         MOVE 120 TO WS-HIGH-LIMIT
014700         MOVE  60 TO WS-LOW-LIMIT
014800     END-IF.
014900
015000*    THE RULE-SELECT SWITCH DECIDES WHICH OF THE TWO PARAGRAPHS
015100*    BELOW RUNS - THE CALLER NEVER ASKS FOR BOTH RULES IN ONE CALL.
015200     IF BP-RULE-TREND
015300         PERFORM 100-TREND-CHECK THRU 100-EXIT
015400     ELSE
015500         PERFORM 200-THRESHOLD-CHECK THRU 200-EXIT
015600     END-IF.
015700
015800     IF VS-TRACE-ON
015900         DISPLAY "VSBPSTRT FIRED=" BP-ALERT-FIRED-SW.
016000     GOBACK.
016100
016200******************************************************************
016300* RULE 1 - BLOOD PRESSURE TREND.  NEEDS AT LEAST 3 READINGS IN
016400* THE WINDOW.  SCAN BACKWARD FROM THE NEWEST READING IN
016500* OVERLAPPING TRIPLES (CURRENT, PREVIOUS, OLDEST) AND STOP AT THE
016600* FIRST TRIPLE - NEWEST FIRST - THAT SHOWS A CONSISTENT 3-POINT
016700* RISE OR FALL OF MORE THAN 10 UNITS BETWEEN EACH PAIR.
016800******************************************************************
016900 100-TREND-CHECK.
017000     IF BP-WINDOW-COUNT < 3
017100         GO TO 100-EXIT.
017200*
017300*    SCAN BACKWARD FROM THE NEWEST ENTRY SO THE FIRST TRIPLE THAT
017400*    QUALIFIES IS ALWAYS THE MOST RECENT ONE - AN OLDER TRIPLE
017500*    FURTHER BACK IN THE WINDOW NO LONGER MATTERS ONCE A NEWER
017600*    ONE HAS FIRED.
017700     PERFORM 110-TREND-SCAN THRU 110-EXIT
017800             VARYING BP-IDX FROM BP-WINDOW-COUNT BY -1
017900             UNTIL BP-IDX < 3 OR BP-ALERT-FIRED.
018000 100-EXIT.
018100     EXIT.
018200
018300*    110-TREND-SCAN TESTS ONE OVERLAPPING TRIPLE (BP-IDX, BP-IDX-1,
018400*    BP-IDX-2) FOR A CONSISTENT 3-POINT RISE OR FALL.  CALLED
018500*    REPEATEDLY BY THE VARYING ABOVE, ONCE PER CANDIDATE TRIPLE.
018600 110-TREND-SCAN.
018700     MOVE BP-ENTRY-VALUE(BP-IDX)     TO WS-CURRENT-VALUE.
018800     MOVE BP-ENTRY-VALUE(BP-IDX - 1) TO WS-PREVIOUS-VALUE.
018900     MOVE BP-ENTRY-VALUE(BP-IDX - 2) TO WS-OLDEST-VALUE.
019000*
019100*    DIFF-1 IS THE MOST-RECENT-PAIR CHANGE, DIFF-2 THE OLDER-PAIR
019200*    CHANGE - BOTH MUST EXCEED 10 UNITS IN THE SAME DIRECTION FOR
019300*    THE TREND TO QUALIFY.
019400
019500     COMPUTE WS-DIFF-1 = WS-CURRENT-VALUE - WS-PREVIOUS-VALUE.
019600     COMPUTE WS-DIFF-2 = WS-PREVIOUS-VALUE - WS-OLDEST-VALUE.
019700
019800*    A RISE ON BOTH PAIRS FIRES THE "INCREASING" WORDING; A FALL
019900*    ON BOTH FIRES "DECREASING".  A MIXED PAIR (RISE THEN FALL OR
020000*    VICE VERSA) FIRES NEITHER - THAT IS NOT A TREND, IT IS NOISE.
020100     IF WS-DIFF-1 > 10 AND WS-DIFF-2 > 10
020200         STRING "Increasing " DELIMITED BY SIZE
020300                WS-TYPE-TEXT  DELIMITED BY SPACE
020400                " Blood Pressure Trend" DELIMITED BY SIZE
020500                INTO BP-CONDITION-TEXT
020600         MOVE BP-NOW-TIMESTAMP TO BP-ALERT-TIMESTAMP
020700         SET BP-ALERT-FIRED TO TRUE
020800         GO TO 110-EXIT.
020900
021000*    THE "0 -" PREFIX NEGATES THE SIGNED DIFFERENCE IN PLACE OF AN
021100*    ABS FUNCTION - NO INTRINSIC FUNCTION LIBRARY IS USED IN THIS
021200*    STREAM, SO THE ARITHMETIC IS SPELLED OUT LONGHAND.
021300     IF (0 - WS-DIFF-1) > 10 AND (0 - WS-DIFF-2) > 10
021400         STRING "Decreasing " DELIMITED BY SIZE
021500                WS-TYPE-TEXT  DELIMITED BY SPACE
021600                " Blood Pressure Trend" DELIMITED BY SIZE
021700                INTO BP-CONDITION-TEXT
021800         MOVE BP-NOW-TIMESTAMP TO BP-ALERT-TIMESTAMP
021900         SET BP-ALERT-FIRED TO TRUE.
022000 110-EXIT.
022100     EXIT.
022200
022300******************************************************************
022400* RULE 2 - BLOOD PRESSURE THRESHOLD.  SCAN OLDEST TO NEWEST,
022500* STOP AT THE FIRST READING OUTSIDE THE SAFE RANGE.
022600******************************************************************
022700 200-THRESHOLD-CHECK.
022800     IF BP-WINDOW-COUNT = 0
022900         GO TO 200-EXIT.
023000
023100*    OLDEST-TO-NEWEST IS DELIBERATE - THIS RULE ONLY NEEDS ANY ONE
023200*    OUT-OF-RANGE READING TO FIRE, SO THE SCAN DIRECTION DOES NOT
023300*    CHANGE WHICH READING IS REPORTED, ONLY HOW MANY COMPARES RUN
023400*    BEFORE IT STOPS.
023500     PERFORM 210-THRESHOLD-SCAN THRU 210-EXIT
023600             VARYING BP-IDX FROM 1 BY 1
023700             UNTIL BP-IDX > BP-WINDOW-COUNT OR BP-ALERT-FIRED.
023800 200-EXIT.
023900     EXIT.
024000
024100*    210-THRESHOLD-SCAN TESTS ONE READING AGAINST BOTH SAFE-RANGE
024200*    LIMITS SET UP IN 000-MAINLINE.
024300 210-THRESHOLD-SCAN.
024400     MOVE BP-ENTRY-VALUE(BP-IDX) TO WS-CURRENT-VALUE.
024500     MOVE WS-CURRENT-VALUE TO WS-DISP-VALUE.
024600     PERFORM 220-FIND-VALUE-START THRU 220-EXIT.
024700
024800*    HIGH-LIMIT EXCEEDED - BUILD THE "EXTREMELY HIGH" WORDING AND
024900*    STOP; NO NEED TO ALSO TEST THE LOW LIMIT FOR THIS READING.
025000     IF WS-CURRENT-VALUE > WS-HIGH-LIMIT
025100         STRING "Extremely high " DELIMITED BY SIZE
025200                WS-TYPE-TEXT-LC DELIMITED BY SPACE
025300                " pressure (" DELIMITED BY SIZE
025400                WS-DISP-VALUE-X(WS-DISP-START:WS-DISP-LEN)
025500                               DELIMITED BY SIZE
025600                " mmHg)" DELIMITED BY SIZE
025700                INTO BP-CONDITION-TEXT
025800         MOVE BP-NOW-TIMESTAMP TO BP-ALERT-TIMESTAMP
025900         SET BP-ALERT-FIRED TO TRUE
026000         GO TO 210-EXIT.
026100
026200*    LOW-LIMIT BREACHED - MIRROR OF THE HIGH-LIMIT TEST ABOVE,
026300*    BUILDING THE "EXTREMELY LOW" WORDING INSTEAD.
026400     IF WS-CURRENT-VALUE < WS-LOW-LIMIT
026500         STRING "Extremely low " DELIMITED BY SIZE
026600                WS-TYPE-TEXT-LC DELIMITED BY SPACE
026700                " pressure (" DELIMITED BY SIZE
026800                WS-DISP-VALUE-X(WS-DISP-START:WS-DISP-LEN)
026900                               DELIMITED BY SIZE
027000                " mmHg)" DELIMITED BY SIZE
027100                INTO BP-CONDITION-TEXT
027200         MOVE BP-NOW-TIMESTAMP TO BP-ALERT-TIMESTAMP
027300         SET BP-ALERT-FIRED TO TRUE.
027400 210-EXIT.
027500     EXIT.
027600
027700******************************************************************
027800* WS-DISP-VALUE IS A ZERO-SUPPRESSED EDITED FIELD - LEADING
027900* POSITIONS ARE BLANK FOR SMALL VALUES.  SCAN FOR THE FIRST
028000* NON-BLANK BYTE SO THE STRING BELOW DOES NOT PICK UP LEADING
028100* BLANKS AHEAD OF THE NUMBER.
028200******************************************************************
028300 220-FIND-VALUE-START.
028400*    WS-DISP-VALUE-X IS AT MOST 8 BYTES WITH A SIGN CHARACTER IN
028500*    POSITION 1, SO THE SCAN NEVER NEEDS TO LOOK PAST POSITION 7 -
028600*    THE 9TH BYTE ISN'T PART OF THE PICTURE AT ALL.
028700     PERFORM 230-SCAN-BLANK THRU 230-EXIT
028800             VARYING WS-DISP-START FROM 1 BY 1
028900             UNTIL WS-DISP-START > 7
029000                OR WS-DISP-VALUE-X(WS-DISP-START:1) NOT = SPACE.
029100*    LEN IS WHATEVER IS LEFT FROM THE FIRST NON-BLANK BYTE TO THE
029200*    END OF THE 8-BYTE EDITED FIELD.
029300     COMPUTE WS-DISP-LEN = 9 - WS-DISP-START.
029400 220-EXIT.
029500     EXIT.
029600*
029700* 230-SCAN-BLANK IS A ONE-LINE PLACEHOLDER PARAGRAPH - ITS ONLY
029800* JOB IS TO GIVE THE PERFORM ... VARYING ABOVE A BODY TO INVOKE
029900* ONCE PER CANDIDATE START POSITION; THE ACTUAL TEST IS THE UNTIL
030000* CLAUSE ITSELF.
030100
030200 230-SCAN-BLANK.
030300     CONTINUE.
030400 230-EXIT.
030500     EXIT.
