000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VSO2STRT.
000400 AUTHOR. DONNA K. LARUE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/90.
000700 DATE-COMPILED. 03/02/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* VSO2STRT - OXYGEN SATURATION STRATEGY
001100* ONE SUBPROGRAM HANDLES ALL THREE SATURATION-RELATED RULES -
001200* LOW SATURATION, RAPID DROP, AND THE HYPOTENSIVE-HYPOXEMIA
001300* COMBINATION RULE, WHICH ALSO NEEDS THE PATIENT'S WINDOWED
001400* SYSTOLIC READINGS.  CALLED THREE TIMES PER PATIENT SWEEP BY
001500* VSALRTGN (LOW-SAT, RAPID-DROP, HYPOXEMIA).  THE CALLER HAS
001600* ALREADY FILTERED AND WINDOWED BOTH TABLES AND SORTED THEM
001700* ASCENDING BY TIMESTAMP BEFORE THE CALL.
001800*
001900* CHANGE LOG
002000*   03/02/90  DKL  ORIGINAL PROGRAM - LOW-SAT AND RAPID-DROP ONLY DKL0302
002100*   04/02/90  MP   ADDED HYPOXEMIA COMBINATION RULE (REQ 3140) -  REQ3140
002200*                  NOW NEEDS THE SYSTOLIC WINDOW AS WELL AS SAT   REQ3140
002300*   06/30/98  MPT  Y2K REVIEW - TIMESTAMP IS EPOCH MILLISECONDS,  MPT0630
002400*                  NO 2-DIGIT YEAR FIELDS PRESENT, NO CHANGE      MPT0630
002500*   02/11/03  RHB  VALUES NO LONGER FORCE-FORMATTED TO A FIXED    REQ6120
002600*                  WIDTH - PRINT ROUNDED DECIMAL PLACES ONLY      REQ6120
002700*                  (REQ 6120)                                     REQ6120
002800*   09/22/08  DKL  RAPID-DROP TEST NOW COMPARES THE UNROUNDED     REQ7360
002900*                  HIGH-LOW SPREAD AGAINST 5.0, NOT THE DISPLAY-  REQ7360
003000*                  ROUNDED FIGURE - BORDERLINE 4.96-5.04% SPREADS REQ7360
003100*                  WERE FIRING OR MISSING WRONG (REQ 7360)        REQ7360
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     UPSI-0 IS VS-TRACE-SWITCH
003900         ON STATUS IS VS-TRACE-ON
004000         OFF STATUS IS VS-TRACE-OFF.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700*
004800* MISC-FIELDS SERVES ALL THREE RULES THIS SUBPROGRAM KNOWS.  THE
004900* FIRST FIVE ARE PLAIN SCRATCH COPIES PULLED OUT OF WHICHEVER
005000* WINDOW TABLE IS BEING SCANNED SO THE COMPARES BELOW READ AGAINST
005100* AN UNSUBSCRIPTED ITEM.  THE REMAINDER SUPPORT THE DISPLAY-TEXT
005200* BUILD - SEE THE 900/905/910/915 PARAGRAPHS AT THE BOTTOM.
005300 01  MISC-FIELDS.
005400     05  WS-CURRENT-VALUE        PIC S9(05)V9(02) COMP-3.
005500     05  WS-HIGHEST-VALUE        PIC S9(05)V9(02) COMP-3.
005600     05  WS-LOWEST-VALUE         PIC S9(05)V9(02) COMP-3.
005700*    WS-BP-VALUE AND WS-SAT-VALUE ARE RULE 5'S PAIR OF SCRATCH
005800*    COPIES - ONE FROM THE SYSTOLIC WINDOW, ONE FROM THE
005900*    SATURATION WINDOW - HELD SIDE BY SIDE WHILE 320-SAT-SCAN
006000*    CHECKS WHETHER THEY QUALIFY AS A MATCHED PAIR.
006100     05  WS-BP-VALUE             PIC S9(05)V9(02) COMP-3.
006200     05  WS-SAT-VALUE            PIC S9(05)V9(02) COMP-3.
006300*    WS-DROP-RAW HOLDS THE UNROUNDED HIGH-LOW SPREAD FOR RULE 4 -
006400*    KEPT AT THE SAME S9(05)V9(02) PRECISION AS THE READINGS
006500*    THEMSELVES SO THE 5.0 TEST BELOW NEVER SEES A PRE-ROUNDED
006600*    FIGURE (SEE THE CHANGE LOG ENTRY FOR REQ 7360 ABOVE).
006700     05  WS-DROP-RAW             PIC S9(05)V9(02) COMP-3.
006800*    THE THREE -1DP FIELDS BELOW ARE ROUNDED-TO-ONE-DECIMAL
006900*    COPIES BUILT ONLY AFTER A RULE HAS ALREADY DECIDED TO FIRE -
007000*    THEY EXIST PURELY TO FEED THE DISPLAY-TEXT BUILD, NEVER THE
007100*    RULE TEST ITSELF.
007200     05  WS-DROP-1DP             PIC S9(03)V9(1)  COMP-3.
007300     05  WS-BP-1DP               PIC S9(03)V9(1)  COMP-3.
007400     05  WS-SAT-1DP              PIC S9(03)V9(1)  COMP-3.
007500     05  WS-TIME-DIFF            PIC S9(11)       COMP-3.
007600*    WS-DISP-2DP/WS-DISP-1DP ARE ZERO-SUPPRESSED EDITED FIELDS -
007700*    THE X-REDEFINES BENEATH EACH GIVES 900/905/910/915 A PLAIN
007800*    BYTE STRING TO SCAN FOR THE FIRST NON-BLANK POSITION.
007900     05  WS-DISP-2DP             PIC -(04)9.99.
008000     05  WS-DISP-2DP-X REDEFINES WS-DISP-2DP PIC X(08).
008100     05  WS-DISP-1DP             PIC -(03)9.9.
008200     05  WS-DISP-1DP-X REDEFINES WS-DISP-1DP PIC X(06).
008300     05  WS-DISP-START           PIC 9(02) COMP.
008400     05  WS-DISP-LEN             PIC 9(02) COMP.
008500*    WS-BP-DISP-TEXT/WS-SAT-DISP-TEXT HOLD THE TRIMMED DISPLAY
008600*    STRINGS FOR RULE 5'S TWO-VALUE MESSAGE - SEE
008700*    330-BUILD-HYPOXEMIA-TEXT.
008800     05  WS-BP-DISP-TEXT         PIC X(06).
008900     05  WS-SAT-DISP-TEXT        PIC X(06).
009000     05  FILLER                  PIC X(04).
009100
009200 LINKAGE SECTION.
009300*
009400* O2-CONTROL-REC IS THE THREE-WAY SWITCH BLOCK WITH VSALRTGN.
009500* O2-RULE-SELECT TELLS THIS ONE SUBPROGRAM WHICH OF ITS THREE
009600* RULES TO RUN ON THIS CALL - VSALRTGN CALLS IN THREE TIMES PER
009700* PATIENT SWEEP, ONCE PER SETTING, RATHER THAN CARRYING THREE
009800* SEPARATE SUBPROGRAMS THE WAY VSBPSTRT SPLITS TREND FROM
009900* THRESHOLD.  COMES IN CLEARED AND GOES BACK WITH THE FIRED
010000* SWITCH, ALERT TEXT, AND TIMESTAMP.
010100 01  O2-CONTROL-REC.
010200     05  O2-RULE-SELECT          PIC X(01).
010300         88  O2-RULE-LOW-SAT         VALUE 'L'.
010400         88  O2-RULE-RAPID-DROP      VALUE 'D'.
010500         88  O2-RULE-HYPOXEMIA       VALUE 'X'.
010600     05  O2-NOW-TIMESTAMP        PIC 9(11).
010700     05  O2-ALERT-FIRED-SW       PIC X(01).
010800         88  O2-ALERT-FIRED          VALUE 'Y'.
010900         88  O2-ALERT-NOT-FIRED      VALUE 'N'.
011000     05  O2-CONDITION-TEXT       PIC X(120).
011100     05  O2-ALERT-TIMESTAMP      PIC 9(11).
011200
011300******************************************************************
011400* ALTERNATE VIEW - USED ONLY BY THE VS-TRACE-ON DISPLAY, SO WE
011500* CAN DUMP THE FIRED-SWITCH/CONDITION/TIMESTAMP AS ONE FIELD.
011600******************************************************************
011700 01  O2-CONTROL-REC-ALT REDEFINES O2-CONTROL-REC.
011800     05  FILLER                  PIC X(13).
011900     05  O2-ALT-COND-AND-TS      PIC X(131).
012000
012100*
012200* O2-SAT-WINDOW-AREA - THE PATIENT'S OXYGEN SATURATION READINGS
012300* FOR THE TRAILING 10-MINUTE WINDOW, FILTERED AND SORTED ASCENDING
012400* BY TIMESTAMP BEFORE THE CALL.  THE OCCURS 50 CAP MATCHES
012500* VSBPSTRT'S SAME REASONING - A READING EVERY 12 SECONDS FOR TEN
012600* MINUTES STAYS WELL UNDER 50 ENTRIES FOR A PULSE-OX DEVICE
012700* SAMPLING ONCE A MINUTE.  A FASTER DEVICE RUNS THIS TABLE FORWARD
012800* THROUGH VSALRTGN'S SLIDE-ON-OVERFLOW LOGIC INSTEAD OF FREEZING.
012900 01  O2-SAT-WINDOW-AREA.
013000     05  O2-SAT-WINDOW-COUNT     PIC 9(03) COMP.
013100     05  O2-SAT-WINDOW-ENTRY OCCURS 50 TIMES
013200                              INDEXED BY O2-SAT-IDX.
013300         10  O2-SAT-ENTRY-VALUE          PIC S9(05)V9(02).
013400         10  O2-SAT-ENTRY-VALUE-U REDEFINES O2-SAT-ENTRY-VALUE
013500                                         PIC 9(05)V9(02).
013600         10  O2-SAT-ENTRY-TIME           PIC 9(11).
013700         10  FILLER                      PIC X(02).
013800
013900*
014000* O2-SYS-WINDOW-AREA - THE PATIENT'S SYSTOLIC BLOOD-PRESSURE
014100* READINGS FOR THE SAME TRAILING WINDOW, NEEDED ONLY BY RULE 5
014200* (HYPOTENSIVE HYPOXEMIA) TO PAIR A LOW SYSTOLIC READING WITH A
014300* LOW SATURATION READING TAKEN AROUND THE SAME TIME.
014400 01  O2-SYS-WINDOW-AREA.
014500     05  O2-SYS-WINDOW-COUNT     PIC 9(03) COMP.
014600     05  O2-SYS-WINDOW-ENTRY OCCURS 50 TIMES
014700                              INDEXED BY O2-SYS-IDX.
014800         10  O2-SYS-ENTRY-VALUE          PIC S9(05)V9(02).
014900         10  O2-SYS-ENTRY-VALUE-U REDEFINES O2-SYS-ENTRY-VALUE
015000                                         PIC 9(05)V9(02).
015100         10  O2-SYS-ENTRY-TIME           PIC 9(11).
015200         10  FILLER                      PIC X(02).
015300
015400******************************************************************
015500* MAINLINE - CLEAR THE SWITCH BLOCK, DISPATCH ON O2-RULE-SELECT TO
015600* WHICHEVER OF THE THREE RULES THIS CALL WAS MADE FOR, TRACE IF
015700* ASKED, RETURN.  THE EVALUATE BELOW IS THE ONLY PLACE IN THIS
015800* PROGRAM THAT READS O2-RULE-SELECT.
015900******************************************************************
016000 PROCEDURE DIVISION USING O2-CONTROL-REC, O2-SAT-WINDOW-AREA,
016100                           O2-SYS-WINDOW-AREA.
016200 000-MAINLINE.
016300     SET O2-ALERT-NOT-FIRED TO TRUE.
016400     MOVE SPACES TO O2-CONDITION-TEXT.
016500     MOVE ZERO   TO O2-ALERT-TIMESTAMP.
016600
016700     EVALUATE TRUE
016800         WHEN O2-RULE-LOW-SAT
016900             PERFORM 100-LOW-SAT-CHECK THRU 100-EXIT
017000         WHEN O2-RULE-RAPID-DROP
017100             PERFORM 200-RAPID-DROP-CHECK THRU 200-EXIT
017200         WHEN O2-RULE-HYPOXEMIA
017300             PERFORM 300-HYPOXEMIA-CHECK THRU 300-EXIT
017400     END-EVALUATE.
017500
017600     IF VS-TRACE-ON
017700         DISPLAY "VSO2STRT FIRED=" O2-ALERT-FIRED-SW.
017800     GOBACK.
017900
018000******************************************************************
018100* RULE 3 - LOW OXYGEN SATURATION.  SCAN OLDEST TO NEWEST, STOP AT
018200* THE FIRST READING BELOW THE SAFE FLOOR.
018300******************************************************************
018400 100-LOW-SAT-CHECK.
018500*    AN EMPTY WINDOW MEANS NO SATURATION READINGS AT ALL FOR THIS
018600*    PATIENT IN THE LAST 10 MINUTES - NOTHING TO TEST.
018700     IF O2-SAT-WINDOW-COUNT = 0
018800         GO TO 100-EXIT.
018900
019000*    SCAN DIRECTION DOESN'T MATTER FOR THIS RULE THE WAY IT DOES
019100*    FOR RULE 4'S MIN/MAX SPREAD - ANY ONE READING BELOW THE FLOOR
019200*    FIRES THE ALERT, SO WE STOP AT THE FIRST ONE FOUND SCANNING
019300*    OLDEST TO NEWEST, WHICH JUST HAPPENS TO ALSO BE THE EARLIEST
019400*    QUALIFYING READING IN THE WINDOW.
019500     PERFORM 110-LOW-SAT-SCAN THRU 110-EXIT
019600             VARYING O2-SAT-IDX FROM 1 BY 1
019700             UNTIL O2-SAT-IDX > O2-SAT-WINDOW-COUNT
019800                OR O2-ALERT-FIRED.
019900 100-EXIT.
020000     EXIT.
020100
020200 110-LOW-SAT-SCAN.
020300     MOVE O2-SAT-ENTRY-VALUE(O2-SAT-IDX) TO WS-CURRENT-VALUE.
020400*    92% IS THE SAFE FLOOR - BELOW IT IS TREATED AS EXTREMELY LOW
020500*    SATURATION REGARDLESS OF HOW FAR BELOW.
020600     IF WS-CURRENT-VALUE < 92
020700         MOVE WS-CURRENT-VALUE TO WS-DISP-2DP
020800         PERFORM 900-FIND-2DP-START THRU 900-EXIT
020900         STRING "Extremely low blood oxygen saturation level ("
021000                DELIMITED BY SIZE
021100                WS-DISP-2DP-X(WS-DISP-START:WS-DISP-LEN)
021200                DELIMITED BY SIZE
021300                "%)" DELIMITED BY SIZE
021400                INTO O2-CONDITION-TEXT
021500         MOVE O2-NOW-TIMESTAMP TO O2-ALERT-TIMESTAMP
021600         SET O2-ALERT-FIRED TO TRUE.
021700 110-EXIT.
021800     EXIT.
021900
022000******************************************************************
022100* RULE 4 - RAPID OXYGEN SATURATION DROP.  NEEDS AT LEAST 2
022200* READINGS.  THE HIGH/LOW SPREAD IS TAKEN OVER THE WHOLE WINDOW,
022300* NOT JUST THE MOST RECENT READING AGAINST THE OLDEST.
022400******************************************************************
022500 200-RAPID-DROP-CHECK.
022600*    NEED AT LEAST TWO READINGS TO HAVE A SPREAD AT ALL.
022700     IF O2-SAT-WINDOW-COUNT < 2
022800         GO TO 200-EXIT.
022900
023000*    SEED BOTH THE RUNNING HIGH AND RUNNING LOW WITH THE FIRST
023100*    READING SO THE SCAN BELOW HAS SOMETHING TO COMPARE ENTRY 2
023200*    ONWARD AGAINST - THIS IS WHY THE SCAN STARTS AT INDEX 2.
023300     MOVE O2-SAT-ENTRY-VALUE(1) TO WS-HIGHEST-VALUE.
023400     MOVE O2-SAT-ENTRY-VALUE(1) TO WS-LOWEST-VALUE.
023500
023600     PERFORM 210-MINMAX-SCAN THRU 210-EXIT
023700             VARYING O2-SAT-IDX FROM 2 BY 1
023800             UNTIL O2-SAT-IDX > O2-SAT-WINDOW-COUNT.
023900
024000* THE 5.0 TEST MUST BE MADE ON THE RAW UNROUNDED SPREAD - ROUNDING
024100* TO ONE DECIMAL BEFORE THE TEST WOULD LET A TRUE 5.01-5.04 SPREAD
024200* ROUND DOWN AND WRONGLY MISS THE ALERT, OR A TRUE 4.96-4.99
024300* SPREAD ROUND UP AND WRONGLY FIRE IT.  ROUNDING BELONGS ONLY ON
024400* THE DISPLAY FIGURE BUILT AFTER THE TEST HAS ALREADY PASSED.
024500     COMPUTE WS-DROP-RAW =
024600             WS-HIGHEST-VALUE - WS-LOWEST-VALUE.
024700
024800     IF WS-DROP-RAW > 5.0
024900         COMPUTE WS-DROP-1DP ROUNDED = WS-DROP-RAW
025000         MOVE WS-DROP-1DP TO WS-DISP-1DP
025100         PERFORM 910-FIND-1DP-START THRU 910-EXIT
025200         STRING "Rapid Oxygen Saturation Drop of "
025300                DELIMITED BY SIZE
025400                WS-DISP-1DP-X(WS-DISP-START:WS-DISP-LEN)
025500                DELIMITED BY SIZE
025600                "% in 10 minutes" DELIMITED BY SIZE
025700                INTO O2-CONDITION-TEXT
025800         MOVE O2-NOW-TIMESTAMP TO O2-ALERT-TIMESTAMP
025900         SET O2-ALERT-FIRED TO TRUE.
026000 200-EXIT.
026100     EXIT.
026200
026300 210-MINMAX-SCAN.
026400*    TWO INDEPENDENT TESTS, NOT AN ELSE - A SINGLE READING CAN
026500*    NEVER BE BOTH THE NEW HIGH AND THE NEW LOW, BUT WRITING THEM
026600*    AS SEPARATE IFS AVOIDS ANY QUESTION OF WHICH TEST TAKES
026700*    PRIORITY WHEN THE WINDOW HOLDS ONLY REPEATED VALUES.
026800     MOVE O2-SAT-ENTRY-VALUE(O2-SAT-IDX) TO WS-CURRENT-VALUE.
026900     IF WS-CURRENT-VALUE > WS-HIGHEST-VALUE
027000         MOVE WS-CURRENT-VALUE TO WS-HIGHEST-VALUE.
027100     IF WS-CURRENT-VALUE < WS-LOWEST-VALUE
027200         MOVE WS-CURRENT-VALUE TO WS-LOWEST-VALUE.
027300 210-EXIT.
027400     EXIT.
027500
027600******************************************************************
027700* RULE 5 - HYPOTENSIVE HYPOXEMIA.  FOR EACH LOW SYSTOLIC READING
027800* (OLDEST TO NEWEST) LOOK FOR A SATURATION READING WITHIN ONE
027900* MINUTE EITHER SIDE THAT IS ALSO OUT OF RANGE.  STOP AT THE
028000* FIRST QUALIFYING PAIR - OUTER LOOP OVER SYSTOLIC, INNER LOOP
028100* OVER SATURATION, BOTH IN THE ORDER THE CALLER HANDED THEM TO US.
028200******************************************************************
028300 300-HYPOXEMIA-CHECK.
028400*    EITHER TABLE EMPTY MEANS THERE IS NO POSSIBLE PAIR TO MATCH.
028500     IF O2-SYS-WINDOW-COUNT = 0 OR O2-SAT-WINDOW-COUNT = 0
028600         GO TO 300-EXIT.
028700
028800*    OUTER LOOP - WALK THE SYSTOLIC WINDOW OLDEST TO NEWEST
028900*    LOOKING FOR A LOW READING WORTH PAIRING.
029000     PERFORM 310-SYS-SCAN THRU 310-EXIT
029100             VARYING O2-SYS-IDX FROM 1 BY 1
029200             UNTIL O2-SYS-IDX > O2-SYS-WINDOW-COUNT
029300                OR O2-ALERT-FIRED.
029400 300-EXIT.
029500     EXIT.
029600
029700 310-SYS-SCAN.
029800*    90 IS THE HYPOTENSIVE THRESHOLD FOR THIS COMBINATION RULE -
029900*    NOTE THIS IS SEPARATE FROM ANY STAND-ALONE LOW-BP RULE VSBPSTRT
030000*    MAY ALSO BE TESTING ELSEWHERE IN THE SAME SWEEP.
030100     MOVE O2-SYS-ENTRY-VALUE(O2-SYS-IDX) TO WS-BP-VALUE.
030200     IF WS-BP-VALUE < 90
030300*        INNER LOOP - FOR THIS ONE LOW SYSTOLIC READING, WALK THE
030400*        WHOLE SATURATION WINDOW LOOKING FOR A TIME-ADJACENT LOW
030500*        SATURATION READING TO PAIR IT WITH.
030600         PERFORM 320-SAT-SCAN THRU 320-EXIT
030700                 VARYING O2-SAT-IDX FROM 1 BY 1
030800                 UNTIL O2-SAT-IDX > O2-SAT-WINDOW-COUNT
030900                    OR O2-ALERT-FIRED.
031000 310-EXIT.
031100     EXIT.
031200
031300 320-SAT-SCAN.
031400     MOVE O2-SAT-ENTRY-VALUE(O2-SAT-IDX) TO WS-SAT-VALUE.
031500*    TIMESTAMPS ARE EPOCH MILLISECONDS, SO 60000 IS ONE MINUTE -
031600*    THE TWO READINGS QUALIFY AS "AROUND THE SAME TIME" IF THEY
031700*    FALL WITHIN A MINUTE OF EACH OTHER IN EITHER DIRECTION, HENCE
031800*    THE SYMMETRIC NOT-LESS/NOT-GREATER TEST BELOW RATHER THAN A
031900*    SINGLE ABS-VALUE COMPARE (NO INTRINSIC ABS FUNCTION IN USE ON
032000*    THIS SHOP'S COMPILER - SEE VSBPSTRT'S "0 -" NEGATION TRICK
032100*    FOR THE SAME WORKAROUND ELSEWHERE IN THIS SUBSYSTEM).
032200     COMPUTE WS-TIME-DIFF =
032300             O2-SYS-ENTRY-TIME(O2-SYS-IDX)
032400           - O2-SAT-ENTRY-TIME(O2-SAT-IDX).
032500
032600     IF WS-TIME-DIFF NOT < -60000 AND WS-TIME-DIFF NOT > 60000
032700             AND WS-SAT-VALUE < 92
032800         PERFORM 330-BUILD-HYPOXEMIA-TEXT THRU 330-EXIT
032900         MOVE O2-NOW-TIMESTAMP TO O2-ALERT-TIMESTAMP
033000         SET O2-ALERT-FIRED TO TRUE.
033100 320-EXIT.
033200     EXIT.
033300
033400 330-BUILD-HYPOXEMIA-TEXT.
033500*    THIS RULE'S TEXT NEEDS TWO VALUES, NOT ONE, SO WS-DISP-1DP IS
033600*    LOADED AND TRIMMED TWICE - ONCE FOR BP, ONCE FOR SAT - WITH
033700*    EACH RESULT COPIED OUT TO ITS OWN HOLDING FIELD BEFORE THE
033800*    SCRATCH AREA IS REUSED FOR THE SECOND VALUE.
033900     COMPUTE WS-BP-1DP  ROUNDED = WS-BP-VALUE.
034000     COMPUTE WS-SAT-1DP ROUNDED = WS-SAT-VALUE.
034100
034200     MOVE WS-BP-1DP TO WS-DISP-1DP.
034300     PERFORM 910-FIND-1DP-START THRU 910-EXIT.
034400     MOVE SPACES TO WS-BP-DISP-TEXT.
034500     MOVE WS-DISP-1DP-X(WS-DISP-START:WS-DISP-LEN)
034600                                 TO WS-BP-DISP-TEXT.
034700
034800     MOVE WS-SAT-1DP TO WS-DISP-1DP.
034900     PERFORM 910-FIND-1DP-START THRU 910-EXIT.
035000     MOVE SPACES TO WS-SAT-DISP-TEXT.
035100     MOVE WS-DISP-1DP-X(WS-DISP-START:WS-DISP-LEN)
035200                                 TO WS-SAT-DISP-TEXT.
035300
035400     STRING "CRITICAL: Hypotensive Hypoxemia Detected (BP: "
035500            DELIMITED BY SIZE
035600            WS-BP-DISP-TEXT   DELIMITED BY SPACE
035700            " mmHg, O2 Sat: " DELIMITED BY SIZE
035800            WS-SAT-DISP-TEXT  DELIMITED BY SPACE
035900            "%)"              DELIMITED BY SIZE
036000            INTO O2-CONDITION-TEXT.
036100 330-EXIT.
036200     EXIT.
036300
036400******************************************************************
036500* WS-DISP-2DP AND WS-DISP-1DP ARE ZERO-SUPPRESSED EDITED FIELDS -
036600* LEADING POSITIONS ARE BLANK FOR SMALL VALUES.  THESE TWO
036700* PARAGRAPHS SCAN FOR THE FIRST NON-BLANK BYTE SO THE STRING
036800* STATEMENTS ABOVE DO NOT PICK UP LEADING BLANKS.
036900******************************************************************
037000 900-FIND-2DP-START.
037100*    WS-DISP-2DP-X IS 8 BYTES (PIC -(04)9.99); THE SCAN BOUND OF
037200* 7 LEAVES THE LAST BYTE UNSCANNED SINCE A ONE-CHARACTER FIELD CAN
037300* NEVER BE ALL BLANK ONCE A DIGIT IS PRESENT - THE SIGN POSITION
037400* AT BYTE 1 IS THE ONLY BYTE THAT CAN LEGITIMATELY SIT BLANK ON A
037500* POSITIVE VALUE.
037600     PERFORM 905-SCAN-BLANK THRU 905-EXIT
037700             VARYING WS-DISP-START FROM 1 BY 1
037800             UNTIL WS-DISP-START > 7
037900                OR WS-DISP-2DP-X(WS-DISP-START:1) NOT = SPACE.
038000*    LEN = TOTAL WIDTH (9, INCLUDING THE IMPLIED SIGN BYTE PAST
038100*    THE 8 SHOWN) MINUS WHATEVER LEADING BLANK RUN WAS FOUND.
038200     COMPUTE WS-DISP-LEN = 9 - WS-DISP-START.
038300 900-EXIT.
038400     EXIT.
038500
038600 905-SCAN-BLANK.
038700*    905-SCAN-BLANK IS A ONE-LINE PLACEHOLDER PARAGRAPH - ITS ONLY
038800*    JOB IS TO GIVE THE PERFORM...VARYING ABOVE A BODY TO INVOKE,
038900*    THE WAY VSBPSTRT'S 230-SCAN-BLANK DOES FOR THE SAME PATTERN.
039000     CONTINUE.
039100 905-EXIT.
039200     EXIT.
039300
039400 910-FIND-1DP-START.
039500*    WS-DISP-1DP-X IS 6 BYTES (PIC -(03)9.9) - SAME REASONING AS
039600*    900-FIND-2DP-START ABOVE, SCALED DOWN FOR THE SHORTER FIELD.
039700     PERFORM 915-SCAN-BLANK THRU 915-EXIT
039800             VARYING WS-DISP-START FROM 1 BY 1
039900             UNTIL WS-DISP-START > 5
040000                OR WS-DISP-1DP-X(WS-DISP-START:1) NOT = SPACE.
040100     COMPUTE WS-DISP-LEN = 7 - WS-DISP-START.
040200 910-EXIT.
040300     EXIT.
040400
040500 915-SCAN-BLANK.
040600*    SEE 905-SCAN-BLANK ABOVE - SAME PLACEHOLDER PURPOSE.
040700     CONTINUE.
040800 915-EXIT.
040900     EXIT.
