000100******************************************************************
000200* VSABEND  -  ABEND-REC  -  DIAGNOSTIC LINE FOR THE SYSOUT DUMP
000300* WRITTEN TO SYSOUT WHEN A DRIVER PROGRAM HITS AN OUT-OF-BALANCE
000400* OR UNRECOVERABLE CONDITION.  SAME SHAPE AS THE ONE THIS SHOP'S
000500* OTHER JOB STREAMS COPY, SO THE OPERATOR RUNBOOK DOES NOT NEED
000600* A SPECIAL CASE FOR THE MONITORING STREAM.
000700******************************************************************
000800* CHANGE LOG
000900*   09/14/89  JRS  ORIGINAL COPYBOOK                              JRS0914
001000*   06/30/98  MPT  Y2K REVIEW - NO DATE FIELDS PRESENT, NO CHANGE MPT0630
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME               PIC X(32).
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  ABEND-REASON            PIC X(40).
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  ACTUAL-VAL              PIC X(11).
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  EXPECTED-VAL            PIC X(11).
002000     05  FILLER                  PIC X(03).
002100
002200******************************************************************
002300* ALTERNATE VIEW - NUMERIC OVERLAY OF ACTUAL-VAL/EXPECTED-VAL FOR
002400* THE RECORD-COUNT OUT-OF-BALANCE CHECK, WHICH COMPARES COUNTS,
002500* NOT KEYS.
002600******************************************************************
002700 01  ABEND-REC-NUMERIC-VIEW REDEFINES ABEND-REC.
002800     05  FILLER                  PIC X(74).
002900     05  ACTUAL-VAL-N            PIC 9(11).
003000     05  FILLER                  PIC X(01).
003100     05  EXPECTED-VAL-N          PIC 9(11).
003200     05  FILLER                  PIC X(03).
