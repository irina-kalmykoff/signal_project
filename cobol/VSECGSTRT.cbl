000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VSECGSTRT.
000400 AUTHOR. MARGARET PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/90.
000700 DATE-COMPILED. 04/02/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* VSECGSTRT - ECG STATISTICAL ABNORMALITY STRATEGY
001100* FLAGS THE MOST RECENT ECG READING WHEN IT FALLS OUTSIDE THREE
001200* POPULATION STANDARD DEVIATIONS OF THE MEAN OF THE LAST 30
001300* READINGS (OR HOWEVER MANY ARE IN THE WINDOW, IF FEWER THAN 30).
001400* NEEDS AT LEAST 20 READINGS IN THE WINDOW BEFORE IT WILL EVEN
001500* LOOK - A SHORT RUN OF READINGS IS TOO NOISY TO TRUST.
001600*
001700* THIS SHOP ALSO RUNS A HEART-RATE VARIANT OF THIS SAME
001800* STATISTICAL IDEA (2-STDDEV BOUNDS, A RAPID-CHANGE CHECK, AND A
001900* PATTERN CHECK OVER UP TO 600 READINGS) UNDER A SEPARATE REQUEST
002000* NUMBER - THAT VARIANT IS NOT PART OF THIS STREAM AND IS NOT
002100* IMPLEMENTED HERE.  SEE REQ 3190 IF THAT WORK IS EVER PULLED IN.
002200*
002300* CHANGE LOG
002400*   04/02/90  MP   ORIGINAL PROGRAM                               MP040290
002500*   06/30/98  MPT  Y2K REVIEW - TIMESTAMP IS EPOCH MILLISECONDS,  MPT0630
002600*                  NO 2-DIGIT YEAR FIELDS PRESENT, NO CHANGE      MPT0630
002700*   02/11/03  RHB  VALUES NO LONGER FORCE-FORMATTED TO A FIXED    REQ6120
002800*                  WIDTH - PRINT ROUNDED DECIMAL PLACES ONLY      REQ6120
002900*                  (REQ 6120)                                     REQ6120
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     UPSI-0 IS VS-TRACE-SWITCH
003700         ON STATUS IS VS-TRACE-ON
003800         OFF STATUS IS VS-TRACE-OFF.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500*
004600* MISC-FIELDS - THE RUNNING SUM/VARIANCE/SQRT SCRATCH USED BY THE
004700* STATISTICS PARAGRAPHS BELOW, PLUS THE DISPLAY-STRING SCRATCH
004800* USED WHEN BUILDING THE CONDITION TEXT.  ALL COMP-3, MATCHING
004900* THE OTHER STRATEGY SUBPROGRAMS' SIGNED-DECIMAL SCRATCH FIELDS.
005000 01  MISC-FIELDS.
005100     05  WS-SAMPLE-COUNT         PIC 9(02) COMP.
005200     05  WS-SAMPLE-START         PIC 9(03) COMP.
005300     05  WS-ITER-COUNT           PIC 9(02) COMP.
005400     05  WS-SUM                  PIC S9(09)V9(04) COMP-3.
005500     05  WS-SUM-SQ-DIFF          PIC S9(13)V9(04) COMP-3.
005600*    SUM-SQ-DIFF IS SIZED S9(13) BECAUSE IT ACCUMULATES UP TO 30
005700*    SQUARED DIFFERENCES BEFORE THE DIVIDE IN 200-COMPUTE-STATS -
005800*    A NARROWER FIELD WOULD RISK SIZE ERROR ON A WIDE-SPREAD WINDOW.
005900     05  WS-MEAN                 PIC S9(07)V9(04) COMP-3.
006000     05  WS-DIFF                 PIC S9(07)V9(04) COMP-3.
006100     05  WS-VARIANCE             PIC S9(13)V9(04) COMP-3.
006200     05  WS-SQRT-GUESS           PIC S9(07)V9(04) COMP-3.
006300     05  WS-STDDEV               PIC S9(07)V9(04) COMP-3.
006400     05  WS-LOWER-BOUND          PIC S9(07)V9(04) COMP-3.
006500     05  WS-UPPER-BOUND          PIC S9(07)V9(04) COMP-3.
006600     05  WS-LATEST-VALUE         PIC S9(05)V9(02) COMP-3.
006700*    DISP-BIG IS WIDE ENOUGH TO EDIT EITHER THE READING OR EITHER
006800*    BOUND FOR THE CONDITION-TEXT BUILD IN 400-BUILD-ECG-TEXT -
006900*    ALL THREE VALUES SHARE ONE SCRATCH FIELD, ONE AT A TIME.
007000     05  WS-DISP-BIG             PIC -(06)9.99.
007100     05  WS-DISP-BIG-X REDEFINES WS-DISP-BIG PIC X(10).
007200     05  WS-DISP-START           PIC 9(02) COMP.
007300     05  WS-DISP-LEN             PIC 9(02) COMP.
007400     05  WS-LATEST-DISP-TEXT     PIC X(10).
007500     05  WS-LOWER-DISP-TEXT      PIC X(10).
007600     05  WS-UPPER-DISP-TEXT      PIC X(10).
007700     05  FILLER                  PIC X(04).
007800
007900*
008000* LINKAGE SECTION - ECG-CONTROL-REC IS THE SAME SHAPE AS THE
008100* OTHER TIMESTAMPED STRATEGY SUBPROGRAMS' CONTROL BLOCKS; THE
008200* SWEEP-TIME COMES IN, THE FIRED SWITCH AND CONDITION TEXT GO OUT.
008300 LINKAGE SECTION.
008400 01  ECG-CONTROL-REC.
008500     05  ECG-NOW-TIMESTAMP       PIC 9(11).
008600     05  ECG-ALERT-FIRED-SW      PIC X(01).
008700         88  ECG-ALERT-FIRED         VALUE 'Y'.
008800         88  ECG-ALERT-NOT-FIRED     VALUE 'N'.
008900     05  ECG-CONDITION-TEXT      PIC X(120).
009000     05  ECG-ALERT-TIMESTAMP     PIC 9(11).
009100
009200******************************************************************
009300* ALTERNATE VIEW - USED ONLY BY THE VS-TRACE-ON DISPLAY, SO WE
009400* CAN DUMP THE FIRED-SWITCH/CONDITION/TIMESTAMP AS ONE FIELD.
009500******************************************************************
009600 01  ECG-CONTROL-REC-ALT REDEFINES ECG-CONTROL-REC.
009700     05  FILLER                  PIC X(12).
009800     05  ECG-ALT-COND-AND-TS     PIC X(131).
009900
010000*    ECG-WINDOW-AREA - THE PATIENT'S ECG READINGS FOR THE TRAILING
010100*    10-MINUTE WINDOW, SORTED ASCENDING BY TIMESTAMP BY VSALRTGN
010200*    BEFORE THE CALL.  200 SLOTS COVERS ONE READING EVERY 3
010300*    SECONDS FOR THE FULL WINDOW - VSALRTGN SLIDES THE TABLE
010400*    FORWARD RATHER THAN FREEZE IT IF A PATIENT'S TELEMETRY RATE
010500*    RUNS PAST THAT (SEE VSALRTGN'S WINDOW-AREA BANNER COMMENT).
010600 01  ECG-WINDOW-AREA.
010700     05  ECG-WINDOW-COUNT        PIC 9(03) COMP.
010800     05  ECG-WINDOW-ENTRY OCCURS 200 TIMES INDEXED BY ECG-IDX.
010900         10  ECG-ENTRY-VALUE         PIC S9(05)V9(02).
011000         10  ECG-ENTRY-VALUE-U REDEFINES ECG-ENTRY-VALUE
011100                                     PIC 9(05)V9(02).
011200         10  ECG-ENTRY-TIME          PIC 9(11).
011300         10  FILLER                  PIC X(02).
011400
011500******************************************************************
011600* MAINLINE - RULE 6 IS THE ONLY RULE THIS SUBPROGRAM RUNS.  NO
011700* RULE-SELECT SWITCH IS NEEDED, UNLIKE VSBPSTRT AND VSO2STRT.
011800******************************************************************
011900 PROCEDURE DIVISION USING ECG-CONTROL-REC, ECG-WINDOW-AREA.
012000 000-MAINLINE.
012100     SET ECG-ALERT-NOT-FIRED TO TRUE.
012200     MOVE SPACES TO ECG-CONDITION-TEXT.
012300     MOVE ZERO   TO ECG-ALERT-TIMESTAMP.
012400
012500     PERFORM 100-ECG-CHECK THRU 100-EXIT.
012600
012700     IF VS-TRACE-ON
012800         DISPLAY "VSECGSTRT FIRED=" ECG-ALERT-FIRED-SW.
012900     GOBACK.
013000
013100******************************************************************
013200* RULE 6 - ECG STATISTICAL ABNORMALITY.  20-READING FLOOR KEEPS
013300* THE MEAN/STDDEV FROM BEING COMPUTED OVER TOO SHORT A RUN TO BE
013400* MEANINGFUL - A HANDFUL OF READINGS CAN LOOK "ABNORMAL" PURELY
013500* BY CHANCE.
013600******************************************************************
013700 100-ECG-CHECK.
013800     IF ECG-WINDOW-COUNT < 20
013900         GO TO 100-EXIT.
014000
014100*    200-COMPUTE-STATS LEAVES WS-MEAN, WS-STDDEV AND
014200*    WS-LATEST-VALUE SET FOR THE BOUNDS TEST BELOW.
014300     PERFORM 200-COMPUTE-STATS THRU 200-EXIT.
014400
014500*    THREE-SIGMA BOUNDS - A NORMAL DISTRIBUTION PUTS 99.7% OF
014600*    READINGS INSIDE THIS RANGE, SO A BREACH IS A GENUINE OUTLIER,
014700*    NOT ORDINARY SAMPLING NOISE.
014800     COMPUTE WS-LOWER-BOUND = WS-MEAN - (3 * WS-STDDEV).
014900     COMPUTE WS-UPPER-BOUND = WS-MEAN + (3 * WS-STDDEV).
015000
015100     IF WS-LATEST-VALUE < WS-LOWER-BOUND
015200             OR WS-LATEST-VALUE > WS-UPPER-BOUND
015300         PERFORM 400-BUILD-ECG-TEXT THRU 400-EXIT
015400         MOVE ECG-NOW-TIMESTAMP TO ECG-ALERT-TIMESTAMP
015500         SET ECG-ALERT-FIRED TO TRUE.
015600 100-EXIT.
015700     EXIT.
015800
015900******************************************************************
016000* MEAN AND POPULATION STANDARD DEVIATION OVER THE LAST 30
016100* READINGS IN THE WINDOW (OR ALL OF THEM, IF FEWER THAN 30).
016200******************************************************************
016300 200-COMPUTE-STATS.
016400*    CAP THE SAMPLE AT THE MOST RECENT 30 READINGS - AN OLDER
016500*    READING FURTHER BACK IN A LONG WINDOW SHOULD NOT DRAG THE
016600*    BASELINE AWAY FROM THE PATIENT'S CURRENT RHYTHM.
016700     IF ECG-WINDOW-COUNT > 30
016800         MOVE 30 TO WS-SAMPLE-COUNT
016900     ELSE
017000         MOVE ECG-WINDOW-COUNT TO WS-SAMPLE-COUNT
017100     END-IF.
017200     COMPUTE WS-SAMPLE-START =
017300             ECG-WINDOW-COUNT - WS-SAMPLE-COUNT + 1.
017400
017500*    PASS 1 - SUM THE SAMPLE, THEN DIVIDE FOR THE MEAN.
017600     MOVE ZERO TO WS-SUM.
017700     PERFORM 210-SUM-SCAN THRU 210-EXIT
017800             VARYING ECG-IDX FROM WS-SAMPLE-START BY 1
017900             UNTIL ECG-IDX > ECG-WINDOW-COUNT.
018000     COMPUTE WS-MEAN = WS-SUM / WS-SAMPLE-COUNT.
018100
018200*    PASS 2 - NOW THAT THE MEAN IS KNOWN, SUM THE SQUARED
018300*    DEVIATIONS FROM IT AND DIVIDE FOR THE POPULATION VARIANCE.
018400     MOVE ZERO TO WS-SUM-SQ-DIFF.
018500     PERFORM 220-VARIANCE-SCAN THRU 220-EXIT
018600             VARYING ECG-IDX FROM WS-SAMPLE-START BY 1
018700             UNTIL ECG-IDX > ECG-WINDOW-COUNT.
018800     COMPUTE WS-VARIANCE = WS-SUM-SQ-DIFF / WS-SAMPLE-COUNT.
018900
019000*    STDDEV IS THE SQUARE ROOT OF THE VARIANCE JUST COMPUTED.
019100     PERFORM 300-COMPUTE-SQRT THRU 300-EXIT.
019200
019300*    THE NEWEST ENTRY IN THE FULL WINDOW (NOT JUST THE 30-SAMPLE
019400*    SLICE) IS ALWAYS THE READING BEING TESTED AGAINST THE BOUNDS.
019500     MOVE ECG-ENTRY-VALUE(ECG-WINDOW-COUNT) TO WS-LATEST-VALUE.
019600 200-EXIT.
019700     EXIT.
019800
019900*    210-SUM-SCAN ACCUMULATES ONE ENTRY INTO THE RUNNING SUM.
020000 210-SUM-SCAN.
020100     COMPUTE WS-SUM = WS-SUM + ECG-ENTRY-VALUE(ECG-IDX).
020200 210-EXIT.
020300     EXIT.
020400
020500*    220-VARIANCE-SCAN ACCUMULATES ONE ENTRY'S SQUARED DEVIATION
020600*    FROM THE MEAN INTO THE RUNNING SUM-OF-SQUARES.
020700 220-VARIANCE-SCAN.
020800     COMPUTE WS-DIFF = ECG-ENTRY-VALUE(ECG-IDX) - WS-MEAN.
020900     COMPUTE WS-SUM-SQ-DIFF =
021000             WS-SUM-SQ-DIFF + (WS-DIFF * WS-DIFF).
021100 220-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500* SQUARE ROOT OF WS-VARIANCE, BY NEWTON'S METHOD.  THE COMPILER
021600* ON THIS BOX HAS NO SQRT INTRINSIC, SO WE ITERATE THE OLD WAY -
021700* 15 PASSES IS FAR MORE THAN ENOUGH TO SETTLE AT 4-PLACE
021800* PACKED-DECIMAL PRECISION.
021900******************************************************************
022000 300-COMPUTE-SQRT.
022100*    A ZERO VARIANCE MEANS EVERY SAMPLED READING WAS IDENTICAL -
022200*    THE SQUARE ROOT IS TRIVIALLY ZERO AND NEWTON'S METHOD WOULD
022300*    DIVIDE BY ZERO ON THE FIRST ITERATION BELOW, SO IT IS SKIPPED.
022400     IF WS-VARIANCE = ZERO
022500         MOVE ZERO TO WS-STDDEV
022600         GO TO 300-EXIT.
022700
022800     MOVE WS-VARIANCE TO WS-SQRT-GUESS.
022900
023000*    FIFTEEN FIXED ITERATIONS RATHER THAN A CONVERGENCE TEST - THE
023100*    METHOD CONVERGES QUADRATICALLY, SO 15 PASSES SETTLE WELL
023200*    WITHIN 4-PLACE PACKED-DECIMAL PRECISION FOR ANY VITAL-SIGN
023300*    MAGNITUDE THIS STREAM EVER SEES.
023400     PERFORM 310-NEWTON-ITERATE THRU 310-EXIT
023500             VARYING WS-ITER-COUNT FROM 1 BY 1
023600             UNTIL WS-ITER-COUNT > 15.
023700
023800     MOVE WS-SQRT-GUESS TO WS-STDDEV.
023900 300-EXIT.
024000     EXIT.
024100
024200*    310-NEWTON-ITERATE - ONE PASS OF X(N+1) = (X(N) + V/X(N)) / 2,
024300*    THE STANDARD NEWTON-RAPHSON SQUARE-ROOT REFINEMENT.
024400 310-NEWTON-ITERATE.
024500     COMPUTE WS-SQRT-GUESS ROUNDED =
024600             (WS-SQRT-GUESS + (WS-VARIANCE / WS-SQRT-GUESS)) / 2.
024700 310-EXIT.
024800     EXIT.
024900
025000******************************************************************
025100* BUILD THE CONDITION TEXT - LATEST VALUE AND BOTH BOUNDS, EACH
025200* ROUNDED TO 2 DECIMAL PLACES BY THE EDITED MOVE BELOW.
025300******************************************************************
025400 400-BUILD-ECG-TEXT.
025500*    THE SAME SCRATCH FIELD (WS-DISP-BIG) AND FIND-START PARAGRAPH
025600*    ARE REUSED THREE TIMES BELOW, ONCE PER VALUE - EACH RESULT IS
025700*    COPIED OUT TO ITS OWN -DISP-TEXT FIELD BEFORE THE NEXT REUSE.
025800     MOVE WS-LATEST-VALUE TO WS-DISP-BIG.
025900     PERFORM 900-FIND-BIG-START THRU 900-EXIT.
026000     MOVE SPACES TO WS-LATEST-DISP-TEXT.
026100     MOVE WS-DISP-BIG-X(WS-DISP-START:WS-DISP-LEN)
026200                                 TO WS-LATEST-DISP-TEXT.
026300
026400     MOVE WS-LOWER-BOUND TO WS-DISP-BIG.
026500     PERFORM 900-FIND-BIG-START THRU 900-EXIT.
026600     MOVE SPACES TO WS-LOWER-DISP-TEXT.
026700     MOVE WS-DISP-BIG-X(WS-DISP-START:WS-DISP-LEN)
026800                                 TO WS-LOWER-DISP-TEXT.
026900
027000     MOVE WS-UPPER-BOUND TO WS-DISP-BIG.
027100     PERFORM 900-FIND-BIG-START THRU 900-EXIT.
027200     MOVE SPACES TO WS-UPPER-DISP-TEXT.
027300     MOVE WS-DISP-BIG-X(WS-DISP-START:WS-DISP-LEN)
027400                                 TO WS-UPPER-DISP-TEXT.
027500
027600     STRING "ECG Abnormality: Value " DELIMITED BY SIZE
027700            WS-LATEST-DISP-TEXT       DELIMITED BY SPACE
027800            " outside expected range [" DELIMITED BY SIZE
027900            WS-LOWER-DISP-TEXT        DELIMITED BY SPACE
028000            ", "                      DELIMITED BY SIZE
028100            WS-UPPER-DISP-TEXT        DELIMITED BY SPACE
028200            "]"                       DELIMITED BY SIZE
028300            INTO ECG-CONDITION-TEXT.
028400 400-EXIT.
028500     EXIT.
028600
028700******************************************************************
028800* WS-DISP-BIG IS A ZERO-SUPPRESSED EDITED FIELD - LEADING
028900* POSITIONS ARE BLANK FOR SMALL VALUES.  SCAN FOR THE FIRST
029000* NON-BLANK BYTE SO THE STRING ABOVE DOES NOT PICK UP LEADING
029100* BLANKS AHEAD OF THE NUMBER (OR THE SIGN, IF NEGATIVE).
029200******************************************************************
029300 900-FIND-BIG-START.
029400*    WS-DISP-BIG-X IS AT MOST 10 BYTES WITH THE SIGN CHARACTER IN
029500*    POSITION 1, SO THE SCAN NEVER NEEDS TO LOOK PAST POSITION 9.
029600     PERFORM 905-SCAN-BLANK THRU 905-EXIT
029700             VARYING WS-DISP-START FROM 1 BY 1
029800             UNTIL WS-DISP-START > 9
029900                OR WS-DISP-BIG-X(WS-DISP-START:1) NOT = SPACE.
030000*    LEN IS WHATEVER IS LEFT FROM THE FIRST NON-BLANK BYTE TO THE
030100*    END OF THE 10-BYTE EDITED FIELD.
030200     COMPUTE WS-DISP-LEN = 11 - WS-DISP-START.
030300 900-EXIT.
030400     EXIT.
030500*
030600* 905-SCAN-BLANK IS A ONE-LINE PLACEHOLDER PARAGRAPH, EXACTLY
030700* LIKE VSBPSTRT'S 230-SCAN-BLANK - ITS ONLY JOB IS TO GIVE THE
030800* PERFORM ... VARYING ABOVE A BODY TO INVOKE.
030900 905-SCAN-BLANK.
031000     CONTINUE.
031100 905-EXIT.
031200     EXIT.
