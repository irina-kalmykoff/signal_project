000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VSPRIO.
000400 AUTHOR. MARGARET PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/18/89.
000700 DATE-COMPILED. 09/18/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* VSPRIO ASSIGNS A PRIORITY CODE TO A VITAL-SIGN ALERT CONDITION
001100* BY KEYWORD MATCH AGAINST THE CONDITION TEXT, AND FLAGS WHETHER
001200* THE ALERT QUALIFIES FOR REPEAT PAGING (HIGH/CRITICAL ONLY).
001300* CALLED ONCE PER ALERT BY VSALRTGN, AFTER A RULE FIRES AND
001400* BEFORE THE ALERT-RECORD IS WRITTEN.
001500*
001600* CHANGE LOG
001700*   09/18/89  MP   ORIGINAL PROGRAM                               MP091889
001800*   04/02/90  MP   ADDED "ABNORMALITY" KEYWORD FOR NEW ECG RULE   MP040290
001900*   11/19/91  DKL  ADDED REPEAT-FLAG OUTPUT (REQ 4471)            REQ4471
002000*   06/30/98  MPT  Y2K REVIEW - NO DATE FIELDS PRESENT, NO CHANGE MPT0630
002100*   02/11/03  RHB  ADDED BRACKETED DISPLAY-LINE BUILD (REQ 6120)  REQ6120
002200*   09/22/08  DKL  REMOVED THE UNUSED VS-LOWER-CLASS TEST LEFT     REQ7360
002300*                  OVER FROM AN EARLY CASE-FOLDING DRAFT - THE     REQ7360
002400*                  KEYWORD MATCH IS CASE-SENSITIVE BY DESIGN AND   REQ7360
002500*                  DOES NOT NEED IT (REQ 7360)                    REQ7360
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     UPSI-0 IS VS-TRACE-SWITCH
003300         ON STATUS IS VS-TRACE-ON
003400         OFF STATUS IS VS-TRACE-OFF.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100*
004200* MISC-FIELDS - ONE TALLY COUNTER PER KEYWORD THE 100-PARAGRAPH
004300* SCANS FOR.  THEY ARE RESET AND REFILLED FRESH ON EVERY CALL -
004400* VSPRIO IS CALLED ONCE PER FIRED ALERT, NEVER ACCUMULATING STATE
004500* ACROSS CALLS.
004600 01  MISC-FIELDS.
004700     05  WS-TALLY-CRITICAL       PIC 9(03) COMP VALUE ZERO.
004800     05  WS-TALLY-HYPOTENSIVE    PIC 9(03) COMP VALUE ZERO.
004900     05  WS-TALLY-ABNORMALITY    PIC 9(03) COMP VALUE ZERO.
005000*    NOTE THE LOWERCASE LITERAL BELOW - THIS TALLY IS PAIRED WITH
005100* THE "EXTREMELY LOW BLOOD OXYGEN" CONDITION TEXT, WHICH VSO2STRT
005200* ALWAYS BUILDS CAPITALIZED.  THE TALLY THEREFORE NEVER TICKS -
005300* THIS IS THE SPEC'S OWN KEYWORD LITERAL, CARRIED HERE UNCHANGED.
005400     05  WS-TALLY-EXTREME-LOW    PIC 9(03) COMP VALUE ZERO.
005500     05  WS-TALLY-TREND          PIC 9(03) COMP VALUE ZERO.
005600     05  WS-TALLY-DROP           PIC 9(03) COMP VALUE ZERO.
005700     05  WS-LABEL-LEN            PIC 9(02) COMP VALUE ZERO.
005800     05  FILLER                  PIC X(02).
005900
006000******************************************************************
006100* ALTERNATE VIEW - MISC-FIELDS AS RAW STORAGE, USED ONLY WHEN
006200* VS-TRACE-ON, TO DUMP THE TALLY BLOCK IN ONE DISPLAY.
006300******************************************************************
006400 01  MISC-FIELDS-TRACE-VIEW REDEFINES MISC-FIELDS
006500                                 PIC X(14).
006600
006700*
006800* LINKAGE SECTION - VSPRIO IS A ONE-SHOT SUBPROGRAM, CALLED BY
006900* VSALRTGN AFTER A RULE HAS ALREADY FIRED.  IT NEITHER OPENS A
007000* FILE NOR HOLDS STATE BETWEEN CALLS.
007100 LINKAGE SECTION.
007200 01  CONDITION-TEXT              PIC X(120).
007300*    PRIORITY-OUT COMES BACK BLANK-FILLED TO 8 BYTES SO THE
007400* CALLER CAN MOVE IT STRAIGHT INTO THE ALERT-RECORD'S PRIORITY
007500* FIELD WITHOUT A SEPARATE JUSTIFY.
007600 01  PRIORITY-OUT                PIC X(08).
007700     88  PO-CRITICAL                 VALUE 'CRITICAL'.
007800     88  PO-HIGH                     VALUE 'HIGH    '.
007900     88  PO-MEDIUM                   VALUE 'MEDIUM  '.
008000     88  PO-LOW                      VALUE 'LOW     '.
008100*    REPEAT-FLAG-OUT TELLS THE CALLER WHETHER THIS ALERT QUALIFIES
008200* FOR THE REPEAT-PAGE CYCLE (HIGH AND CRITICAL ONLY) - SEE
008300* 150-ASSIGN-REPEAT-FLAG BELOW.
008400 01  REPEAT-FLAG-OUT              PIC X(01).
008500     88  RF-ELIGIBLE                 VALUE 'Y'.
008600     88  RF-NOT-ELIGIBLE             VALUE 'N'.
008700*    DISPLAY-LINE-OUT IS THE OPERATOR-CONSOLE / PRINT-REPORT FORM
008800* OF THE ALERT - BRACKETED PRIORITY LABEL FOLLOWED BY THE FULL
008900* CONDITION TEXT.
009000 01  DISPLAY-LINE-OUT             PIC X(144).
009100
009200******************************************************************
009300* ALTERNATE VIEW - THE DISPLAY LINE SEEN AS A BRACKET/LABEL/TEXT
009400* TRIPLET, USED WHILE BUILDING THE BRACKETED FORM.
009500******************************************************************
009600 01  DISPLAY-LINE-VIEW REDEFINES DISPLAY-LINE-OUT.
009700     05  DL-OPEN-BRACKET          PIC X(01).
009800     05  DL-LABEL-AND-TEXT        PIC X(143).
009900
010000******************************************************************
010100* ALTERNATE VIEW - CONDITION-TEXT SPLIT FOR THE VS-TRACE-ON SCAN
010200* DISPLAY, SO A LONG CONDITION DOESN'T WRAP THE OPERATOR CONSOLE.
010300******************************************************************
010400 01  CONDITION-TEXT-SCAN-VIEW REDEFINES CONDITION-TEXT.
010500     05  CT-FIRST-40              PIC X(40).
010600     05  CT-REST-80               PIC X(80).
010700
010800******************************************************************
010900* MAINLINE - THREE STEPS, ALWAYS IN THIS ORDER: ASSIGN THE
011000* PRIORITY CODE, DECIDE IF IT REPEAT-PAGES, BUILD THE DISPLAY
011100* LINE.  THE LATTER TWO STEPS BOTH DEPEND ON THE 88-LEVEL SET BY
011200* THE FIRST, SO THE ORDER IS NOT ARBITRARY.
011300******************************************************************
011400 PROCEDURE DIVISION USING CONDITION-TEXT, PRIORITY-OUT,
011500                           REPEAT-FLAG-OUT, DISPLAY-LINE-OUT.
011600 000-MAINLINE.
011700     PERFORM 100-ASSIGN-PRIORITY THRU 100-EXIT.
011800     PERFORM 150-ASSIGN-REPEAT-FLAG THRU 150-EXIT.
011900     PERFORM 200-BUILD-DISPLAY-LINE THRU 200-EXIT.
012000     GOBACK.
012100
012200******************************************************************
012300* 100-ASSIGN-PRIORITY - KEYWORD-SCAN THE CONDITION TEXT BUILT BY
012400* WHICHEVER STRATEGY SUBPROGRAM FIRED, AND SET THE PRIORITY
012500* 88-LEVEL BY THE FIXED PRECEDENCE RULE 8 LAYS OUT.  A CONDITION
012600* CAN MATCH MORE THAN ONE KEYWORD (E.G. A CRITICAL TREND), SO THE
012700* TEST BELOW IS AN IF/ELSE LADDER, NOT A SERIES OF INDEPENDENT
012800* IFS - ONLY THE FIRST BUCKET THAT MATCHES WINS.
012900******************************************************************
013000 100-ASSIGN-PRIORITY.
013100*    CLEAR ALL SIX TALLIES BEFORE EVERY SCAN - INSPECT TALLYING
013200*    ADDS TO WHATEVER IS ALREADY THERE, IT DOES NOT RESET.
013300     MOVE ZERO TO WS-TALLY-CRITICAL WS-TALLY-HYPOTENSIVE
013400                  WS-TALLY-ABNORMALITY WS-TALLY-EXTREME-LOW
013500                  WS-TALLY-TREND WS-TALLY-DROP.
013600*
013700*    ONE INSPECT STATEMENT, SIX TALLIES - THE KEYWORDS ARE
013800*    CASE-SENSITIVE LITERALS TAKEN VERBATIM FROM THE CONDITION-
013900*    TEXT WORDING EACH STRATEGY SUBPROGRAM BUILDS.  NO CLASS OR
014000*    CASE-FOLDING IS USED - A CASE MISMATCH SIMPLY DOES NOT COUNT,
014100*    WHICH IS BY DESIGN FOR WS-TALLY-EXTREME-LOW (SEE ABOVE).
014200     INSPECT CONDITION-TEXT TALLYING
014300             WS-TALLY-CRITICAL     FOR ALL "CRITICAL"
014400             WS-TALLY-HYPOTENSIVE  FOR ALL "Hypotensive"
014500             WS-TALLY-ABNORMALITY  FOR ALL "Abnormality"
014600             WS-TALLY-EXTREME-LOW  FOR ALL "extremely low"
014700             WS-TALLY-TREND        FOR ALL "Trend"
014800             WS-TALLY-DROP         FOR ALL "Drop".
014900
015000*** RULE 8 - FIRST MATCH WINS, IN THIS FIXED ORDER
015100     IF WS-TALLY-CRITICAL > ZERO
015200         SET PO-CRITICAL TO TRUE
015300     ELSE
015400*        HYPOTENSIVE, ABNORMAL-ECG, OR EXTREME-LOW-O2 CONDITIONS
015500*        ALL RATE HIGH WHEN NOT ALSO CRITICAL.
015600         IF WS-TALLY-HYPOTENSIVE > ZERO
015700            OR WS-TALLY-ABNORMALITY > ZERO
015800            OR WS-TALLY-EXTREME-LOW > ZERO
015900             SET PO-HIGH TO TRUE
016000         ELSE
016100*            A TREND OR RAPID-DROP CONDITION THAT DIDN'T ALREADY
016200*            MATCH CRITICAL OR HIGH RATES MEDIUM; EVERYTHING ELSE
016300*            (E.G. THE PLAIN CALL-BUTTON WORDING) FALLS TO LOW.
016400             IF WS-TALLY-TREND > ZERO OR WS-TALLY-DROP > ZERO
016500                 SET PO-MEDIUM TO TRUE
016600             ELSE
016700                 SET PO-LOW TO TRUE
016800             END-IF
016900         END-IF
017000     END-IF.
017100
017200     IF VS-TRACE-ON
017300         DISPLAY "VSPRIO PRIORITY=" PRIORITY-OUT.
017400 100-EXIT.
017500     EXIT.
017600
017700******************************************************************
017800* 150-ASSIGN-REPEAT-FLAG - ONLY HIGH AND CRITICAL ALERTS QUALIFY
017900* FOR THE REPEAT-PAGE CYCLE THAT VSALRTGN DRIVES DOWNSTREAM;
018000* MEDIUM AND LOW NEVER REPEAT-PAGE REGARDLESS OF HOW LONG THE
018100* CONDITION PERSISTS.
018200******************************************************************
018300 150-ASSIGN-REPEAT-FLAG.
018400     IF PO-HIGH OR PO-CRITICAL
018500         SET RF-ELIGIBLE TO TRUE
018600     ELSE
018700         SET RF-NOT-ELIGIBLE TO TRUE
018800     END-IF.
018900 150-EXIT.
019000     EXIT.
019100
019200******************************************************************
019300* 200-BUILD-DISPLAY-LINE - WRAPS THE PRIORITY LABEL IN SQUARE
019400* BRACKETS AHEAD OF THE CONDITION TEXT, E.G. "[HIGH] Hypotensive
019500* Blood Pressure: ...".  THIS IS THE FORM WRITTEN TO THE OPERATOR
019600* CONSOLE UNDER TRACE AND TO THE PRINTED ALERT REPORT.
019700******************************************************************
019800 200-BUILD-DISPLAY-LINE.
019900*** THE LABEL WIDTH VARIES BY PRIORITY - LOOK IT UP RATHER THAN
020000*** SCAN FOR IT, THE FOUR VALUES ARE FIXED BY THE 88-LEVELS ABOVE
020100     EVALUATE TRUE
020200         WHEN PO-CRITICAL
020300             MOVE 8 TO WS-LABEL-LEN
020400         WHEN PO-MEDIUM
020500             MOVE 6 TO WS-LABEL-LEN
020600         WHEN PO-HIGH
020700             MOVE 4 TO WS-LABEL-LEN
020800         WHEN PO-LOW
020900             MOVE 3 TO WS-LABEL-LEN
021000     END-EVALUATE.
021100
021200*    BLANK THE OUTPUT AREA FIRST SO ANY LEFTOVER BYTES FROM A
021300*    PRIOR CALL DON'T TRAIL PAST THE CONDITION TEXT.
021400     MOVE SPACES TO DISPLAY-LINE-OUT.
021500     STRING "[" DELIMITED BY SIZE
021600            PRIORITY-OUT(1:WS-LABEL-LEN) DELIMITED BY SIZE
021700            "] " DELIMITED BY SIZE
021800            CONDITION-TEXT DELIMITED BY SIZE
021900            INTO DISPLAY-LINE-OUT.
022000 200-EXIT.
022100     EXIT.
