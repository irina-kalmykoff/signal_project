000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VSCBSTRT.
000400 AUTHOR. DONNA K. LARUE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/19/91.
000700 DATE-COMPILED. 11/19/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* VSCBSTRT - CALL-BUTTON ALERT STRATEGY
001100* PASSES THROUGH THE MOST RECENT CALL-BUTTON EVENT IN THE
001200* PATIENT'S 10-MINUTE WINDOW.  UNLIKE EVERY OTHER RULE IN THIS
001300* STREAM, THIS ONE STAMPS THE ALERT WITH THE READING'S OWN
001400* TIMESTAMP, NOT THE SWEEP'S EVALUATION TIME - A CALL BUTTON
001500* PRESS IS THE EVENT ITSELF, THERE IS NO "TREND" TO DATE-STAMP.
001600*
001700* CHANGE LOG
001800*   11/19/91  DKL  ORIGINAL PROGRAM (REQ 4471)                    REQ4471
001900*   06/30/98  MPT  Y2K REVIEW - TIMESTAMP IS EPOCH MILLISECONDS,  MPT0630
002000*                  NO 2-DIGIT YEAR FIELDS PRESENT, NO CHANGE      MPT0630
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 SPECIAL-NAMES.
002700     UPSI-0 IS VS-TRACE-SWITCH
002800         ON STATUS IS VS-TRACE-ON
002900         OFF STATUS IS VS-TRACE-OFF.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600*
003700* MISC-FIELDS HOLDS NOTHING BUT A SCRATCH COPY OF THE MOST RECENT
003800* WINDOW ENTRY'S VALUE, PULLED OUT OF THE TABLE SO THE COMPARE
003900* BELOW READS AGAINST A PLAIN WORKING-STORAGE ITEM INSTEAD OF A
004000* SUBSCRIPTED ONE.  KEPT COMP-3 TO MATCH THE OTHER STRATEGY
004100* SUBPROGRAMS' SCRATCH-VALUE CONVENTION.
004200 01  MISC-FIELDS.
004300     05  WS-LATEST-VALUE         PIC S9(05)V9(02) COMP-3.
004400*    RAW-BYTES VIEW - NOT USED IN THIS PROGRAM'S LOGIC TODAY, KEPT
004500*    FOR PARITY WITH THE OTHER STRATEGY SUBPROGRAMS' SCRATCH BLOCK.
004600     05  WS-LATEST-VALUE-X REDEFINES WS-LATEST-VALUE PIC X(03).
004700     05  FILLER                  PIC X(02).
004800
004900 LINKAGE SECTION.
005000*
005100* CB-CONTROL-REC IS THE TWO-WAY SWITCH BLOCK WITH VSALRTGN - IT
005200* COMES IN WITH NOTHING SET (VSALRTGN CLEARS IT BEFORE THE CALL)
005300* AND GOES BACK WITH THE FIRED SWITCH, THE ALERT TEXT, AND THE
005400* TIMESTAMP TO STAMP THE ALERT-RECORD WITH.
005500 01  CB-CONTROL-REC.
005600     05  CB-ALERT-FIRED-SW       PIC X(01).
005700         88  CB-ALERT-FIRED          VALUE 'Y'.
005800         88  CB-ALERT-NOT-FIRED      VALUE 'N'.
005900     05  CB-CONDITION-TEXT       PIC X(120).
006000     05  CB-ALERT-TIMESTAMP      PIC 9(11).
006100
006200******************************************************************
006300* ALTERNATE VIEW - USED ONLY BY THE VS-TRACE-ON DISPLAY.
006400******************************************************************
006500 01  CB-CONTROL-REC-ALT REDEFINES CB-CONTROL-REC.
006600     05  FILLER                  PIC X(01).
006700     05  CB-ALT-COND-AND-TS      PIC X(131).
006800
006900*
007000* CB-WINDOW-AREA - THE PATIENT'S CALL-BUTTON READINGS FOR THE
007100* TRAILING 10-MINUTE WINDOW, ALREADY FILTERED TO ALERT-TYPE
007200* RECORDS AND SORTED ASCENDING BY TIMESTAMP BY VSALRTGN BEFORE
007300* THIS CALL.  CB-IDX IS DECLARED FOR SYMMETRY WITH THE OTHER
007400* STRATEGY SUBPROGRAMS' TABLES BUT THIS PROGRAM ADDRESSES THE
007500* TABLE DIRECTLY BY CB-WINDOW-COUNT, NOT BY A SCAN.
007600 01  CB-WINDOW-AREA.
007700     05  CB-WINDOW-COUNT         PIC 9(03) COMP.
007800     05  CB-WINDOW-ENTRY OCCURS 20 TIMES INDEXED BY CB-IDX.
007900         10  CB-ENTRY-VALUE          PIC S9(05)V9(02).
008000*        UNSIGNED VIEW - THE CALL-BUTTON STATUS VALUE IS ALWAYS
008100*        EITHER 1.00 (TRIGGERED) OR 0.00 (RESOLVED), NEVER
008200*        NEGATIVE, BUT WE STORE IT SIGNED FOR CONSISTENCY WITH
008300*        THE OTHER FOUR STRATEGY TABLES' ENTRY-VALUE FIELDS.
008400         10  CB-ENTRY-VALUE-U REDEFINES CB-ENTRY-VALUE
008500                                     PIC 9(05)V9(02).
008600         10  CB-ENTRY-TIME           PIC 9(11).
008700         10  FILLER                  PIC X(02).
008800
008900******************************************************************
009000* MAINLINE - CLEAR THE SWITCH BLOCK, RUN THE ONE RULE THIS
009100* PROGRAM KNOWS, TRACE IF ASKED, RETURN.  UNLIKE VSBPSTRT AND
009200* VSO2STRT THERE IS NO RULE-SELECT SWITCH HERE BECAUSE THIS
009300* SUBPROGRAM ONLY EVER IMPLEMENTS ONE RULE.
009400******************************************************************
009500 PROCEDURE DIVISION USING CB-CONTROL-REC, CB-WINDOW-AREA.
009600 000-MAINLINE.
009700     SET CB-ALERT-NOT-FIRED TO TRUE.
009800     MOVE SPACES TO CB-CONDITION-TEXT.
009900     MOVE ZERO   TO CB-ALERT-TIMESTAMP.
010000
010100     PERFORM 100-CALL-BUTTON-CHECK THRU 100-EXIT.
010200
010300     IF VS-TRACE-ON
010400         DISPLAY "VSCBSTRT FIRED=" CB-ALERT-FIRED-SW.
010500     GOBACK.
010600
010700******************************************************************
010800* RULE 7 - CALL-BUTTON PASS-THROUGH.  THE CALLER HAS ALREADY
010900* FILTERED THE WINDOW TO ALERT-TYPE RECORDS AND SORTED THEM
011000* ASCENDING BY TIMESTAMP, SO THE MOST RECENT EVENT IS THE LAST
011100* TABLE ENTRY.
011200*
011300* NO WINDOW-DEPTH SCAN IS NEEDED HERE - UNLIKE THE TREND/DROP
011400* RULES, THIS ONE ONLY EVER LOOKS AT ONE READING, THE NEWEST ONE
011500* IN THE WINDOW, WHICH IS ALWAYS ENTRY NUMBER CB-WINDOW-COUNT.
011600******************************************************************
011700 100-CALL-BUTTON-CHECK.
011800*    NOTHING IN THE WINDOW MEANS NO CALL-BUTTON ACTIVITY FOR THIS
011900*    PATIENT IN THE LAST 10 MINUTES - NOTHING TO PASS THROUGH.
012000     IF CB-WINDOW-COUNT = 0
012100         GO TO 100-EXIT.
012200
012300*    PULL THE NEWEST READING'S STATUS VALUE OUT OF THE TABLE.
012400     MOVE CB-ENTRY-VALUE(CB-WINDOW-COUNT) TO WS-LATEST-VALUE.
012500
012600*    1.00 = TRIGGERED (SEE VSVITAL'S VS-CB-TRIGGERED 88-LEVEL).
012700*    A RESOLVED (0.00) READING AS THE NEWEST ENTRY MEANS THE
012800*    PATIENT ALREADY RELEASED THE BUTTON - NO ALERT.
012900     IF WS-LATEST-VALUE = 1.00
013000         MOVE "Call Button Alert: Patient or Staff Requires "
013100              TO CB-CONDITION-TEXT
013200*        THE 47-BYTE OFFSET IS THE LENGTH OF THE LITERAL ABOVE
013300*        PLUS ONE - STRUNG ON RATHER THAN INCLUDED IN THE FIRST
013400*        MOVE SO A FUTURE RE-WORDING OF THE OPENING PHRASE DOESN'T
013500*        SILENTLY SHIFT WHERE "ASSISTANCE" LANDS.
013600         STRING "Assistance" DELIMITED BY SIZE
013700                INTO CB-CONDITION-TEXT(47:10)
013800         MOVE CB-ENTRY-TIME(CB-WINDOW-COUNT) TO CB-ALERT-TIMESTAMP
013900*        THE READING'S OWN TIMESTAMP GOES ON THE ALERT, NOT
014000*        VSALRTGN'S SWEEP-TIME - SEE THE PROGRAM BANNER ABOVE.
014100         SET CB-ALERT-FIRED TO TRUE.
014200 100-EXIT.
014300     EXIT.
