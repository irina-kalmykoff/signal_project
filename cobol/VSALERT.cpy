000100******************************************************************
000200* VSALERT  -  ALERT-RECORD  -  ONE FIRED RULE FOR ONE PATIENT
000300* WRITTEN BY VSALRTGN TO THE ALERT-FILE, ONE PER TRIGGERED RULE,
000400* IN THE ORDER THE RULES FIRE FOR EACH PATIENT.
000500******************************************************************
000600* CHANGE LOG
000700*   09/14/89  JRS  ORIGINAL COPYBOOK                              JRS0914
000800*   11/19/91  DKL  ADDED REPEAT-FLAG FOR NURSE-STATION PAGER      DKL1119
000900*                  TIE-IN                                         DKL1119
001000*   02/11/03  RHB  WIDENED CONDITION TEXT TO 120 (WAS TOO NARROW  REQ6120
001100*                  FOR THE HYPOTENSIVE-HYPOXEMIA WORDING)         REQ6120
001200******************************************************************
001300 01  ALERT-RECORD.
001400     05  AL-PATIENT-ID           PIC X(06).
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600     05  AL-CONDITION            PIC X(120).
001700     05  FILLER                  PIC X(01) VALUE SPACE.
001800     05  AL-PRIORITY             PIC X(08).
001900         88  AL-PRIORITY-CRITICAL    VALUE 'CRITICAL'.
002000         88  AL-PRIORITY-HIGH        VALUE 'HIGH    '.
002100         88  AL-PRIORITY-MEDIUM      VALUE 'MEDIUM  '.
002200         88  AL-PRIORITY-LOW         VALUE 'LOW     '.
002300     05  FILLER                  PIC X(01) VALUE SPACE.
002400     05  AL-TIMESTAMP            PIC 9(11).
002500     05  FILLER                  PIC X(01) VALUE SPACE.
002600     05  AL-REPEAT-FLAG          PIC X(01).
002700         88  AL-REPEAT-ELIGIBLE      VALUE 'Y'.
002800         88  AL-REPEAT-NOT-ELIGIBLE  VALUE 'N'.
002900     05  FILLER                  PIC X(10).
003000
003100******************************************************************
003200* ALTERNATE VIEW - COLLAPSES THE RECORD TO A SINGLE DISPLAY LINE
003300* FOR THE OPTIONAL BRACKETED "[LABEL] CONDITION" REPORT FORM.
003400******************************************************************
003500 01  ALERT-DISPLAY-VIEW REDEFINES ALERT-RECORD.
003600     05  FILLER                  PIC X(06).
003700     05  AL-DISPLAY-LINE         PIC X(144).
